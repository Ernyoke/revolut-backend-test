000100      *****************************************************************
000200      *                                                               *
000300      *    PROGRAM:   BNKUSR                                         *
000400      *    RUN:       OVERNIGHT ACCOUNT-TRANSFER POSTING RUN          *
000500      *                                                               *
000600      *    CUSTOMER MAINTENANCE SUBROUTINE.  ADDS A NEW CUSTOMER TO   *
000700      *    THE IN-STORAGE CUSTOMER TABLE (AU TRANSACTIONS) AND        *
000800      *    ANSWERS "DOES THIS USER ID EXIST" FOR BNKPOST WHEN A       *
000900      *    POSTING TRANSACTION NEEDS TO VALIDATE ITS OWNER.  THE      *
001000      *    TABLE ITSELF LIVES IN BNKMAIN'S WORKING-STORAGE AND IS     *
001100      *    PASSED IN BY REFERENCE ON EVERY CALL.  ALSO ANSWERS THE    *
001150      *    ACCOUNTS-FOR-USER QUERY (A LIST OF A CUSTOMER'S IBANS),    *
001180      *    AGAINST THE ACCOUNT TABLE PASSED IN FROM BNKMAIN.          *
001200      *                                                               *
001300      *****************************************************************
001400       IDENTIFICATION DIVISION.
001500      *****************************************************************
001600       PROGRAM-ID.    BNKUSR.
001700       AUTHOR.        R POPESCU.
001800       INSTALLATION.  CARPATI STATE BANK - BATCH SYSTEMS.
001900       DATE-WRITTEN.  09/05/90.
002000       DATE-COMPILED.
002100       SECURITY.      CONFIDENTIAL.
002200      *****************************************************************
002300      *  CHANGE LOG                                                   *
002400      *                                                               *
002500      *  09/05/90  RP  ORIG - AU TRANSACTION HANDLING SPLIT OUT OF    *
002600      *                THE MAIN DRIVER SO THE NEXT-ID RULE LIVES IN   *
002700      *                ONE PLACE.                                     *
002800      *  06/11/93  LD  GET-ACCOUNTS-FOR-USER ADDED -- LISTS A          *
002900      *                CUSTOMER'S IBANS ON REQUEST.  NO TXN-CODE IN    *
003000      *                THE OVERNIGHT RUN DRIVES IT YET; CARRIED HERE   *
003010      *                FOR THE NEXT CALLER THAT NEEDS IT.              *
003100      *  01/11/99  CE  YEAR 2000 REVIEW -- NO DATE FIELDS IN THIS     *
003200      *                PROGRAM, NO CENTURY WINDOW TO FIX.  SIGNED OFF.*
003300      *  08/09/26  RJP TICKET BNK-0001 -- REWORKED FOR THE NEW        *
003400      *                RETAIL-BANKING OVERNIGHT TRANSFER RUN.         *
003500      *****************************************************************
003600       ENVIRONMENT DIVISION.
003700      *****************************************************************
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER.   IBM-370.
004000       OBJECT-COMPUTER.   IBM-370.
004100       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004200      *****************************************************************
004300       DATA DIVISION.
004400      *****************************************************************
004500       WORKING-STORAGE SECTION.
004510      *    SCALAR WORK FIELDS, 77 LEVEL -- HOUSE HABIT FOR A
004520      *    STANDALONE ITEM WITH NO SUBORDINATE BREAKDOWN.
004530       77  FIND-LINK-KEY-USER-ID       PIC 9(06).
004540       77  FIND-LINK-RESULT-INDEX      PIC 9(06) COMP.
004550       77  DUMMY-ACCT-COUNT            PIC 9(06) COMP VALUE 0.
004560      *
004600       01  FIND-LINK-FUNCTION          PIC X(04).
004800       01  FIND-LINK-KEY-IBAN          PIC X(24).
005000       01  FIND-LINK-RETURN-CODE       PIC 9(01).
005100           88  FIND-LINK-WAS-FOUND         VALUE 0.
005200           88  FIND-LINK-WAS-NOT-FOUND     VALUE 1.
005400       01  DUMMY-ACCT-TABLE.
005500           05  DUMMY-ACCT-ENTRY        OCCURS 1 TIMES.
005600               10  FILLER              PIC X(34).
005700      *****************************************************************
005800       LINKAGE SECTION.
005900      *****************************************************************
006000       01  USR-FUNCTION                PIC X(03).
006100           88  USR-IS-ADD-USER             VALUE 'ADD'.
006200           88  USR-IS-GET-USER              VALUE 'GET'.
006250           88  USR-IS-GET-ACCOUNTS          VALUE 'GTA'.
006300      *
006400       01  USR-COUNT                   PIC 9(06) COMP.
006500       01  USR-TABLE.
006600           05  USR-ENTRY               OCCURS 1 TO 200000 TIMES
006700                                       DEPENDING ON USR-COUNT
006800                                       INDEXED BY USR-IDX.
006900               10  USR-TBL-ID          PIC 9(06).
007000               10  USR-TBL-FIRST-NAME  PIC X(20).
007100               10  USR-TBL-LAST-NAME   PIC X(20).
007200               10  USR-TBL-ADDRESS     PIC X(60).
007210               10  USR-TBL-ADDRESS-PARTS REDEFINES
007220                                       USR-TBL-ADDRESS.
007230                   15  USR-TBL-STREET      PIC X(40).
007240                   15  USR-TBL-CITY-ZIP    PIC X(20).
007250      *
007260      *    ACCOUNT TABLE, ONLY NEEDED FOR THE GTA FUNCTION -- ADD-USER
007270      *    AND GET-USER PASS DUMMY-ACCT-COUNT/TABLE FROM BNKFIND'S OWN
007280      *    CALL AND NEVER LOOK AT THIS GROUP.
007300       01  USR-ACCT-COUNT              PIC 9(06) COMP.
007310       01  USR-ACCT-TABLE.
007320           05  USR-ACCT-ENTRY          OCCURS 1 TO 200000 TIMES
007330                                       DEPENDING ON USR-ACCT-COUNT
007340                                       INDEXED BY USR-ACCT-IDX.
007350               10  USR-ACCT-TBL-IBAN   PIC X(24).
007351               10  USR-ACCT-TBL-IBAN-PARTS REDEFINES
007352                                       USR-ACCT-TBL-IBAN.
007353                   15  USR-ACCT-TBL-IBAN-COUNTRY  PIC X(02).
007354                   15  USR-ACCT-TBL-IBAN-CHECK    PIC X(02).
007356                   15  USR-ACCT-TBL-IBAN-BANK     PIC X(04).
007358                   15  USR-ACCT-TBL-IBAN-ACCT-NO  PIC X(16).
007360               10  USR-ACCT-TBL-USER-ID PIC 9(06).
007370               10  USR-ACCT-TBL-BALANCE PIC S9(13)V99.
007400       01  USR-IN-USER-ID              PIC 9(06).
007500       01  USR-IN-FIRST-NAME           PIC X(20).
007600       01  USR-IN-LAST-NAME            PIC X(20).
007700       01  USR-IN-ADDRESS              PIC X(60).
007710       01  USR-IN-ADDRESS-PARTS REDEFINES USR-IN-ADDRESS.
007720           05  USR-IN-STREET           PIC X(40).
007730           05  USR-IN-CITY-ZIP         PIC X(20).
007800       01  USR-OUT-USER-ID             PIC 9(06).
007850       01  USR-OUT-IBAN-COUNT          PIC 9(04) COMP.
007860       01  USR-OUT-IBAN-LIST.
007870           05  USR-OUT-IBAN-ENTRY      PIC X(24) OCCURS 500 TIMES.
007900       01  USR-RETURN-CODE             PIC 9(01).
008000           88  USR-PASSED                  VALUE 0.
008100           88  USR-FAILED                  VALUE 1.
008200       01  USR-MESSAGE                 PIC X(80).
008300      *****************************************************************
008400       PROCEDURE DIVISION USING USR-FUNCTION
008500                                USR-COUNT
008600                                USR-TABLE
008650                                USR-ACCT-COUNT
008660                                USR-ACCT-TABLE
008700                                USR-IN-USER-ID
008800                                USR-IN-FIRST-NAME
008900                                USR-IN-LAST-NAME
009000                                USR-IN-ADDRESS
009100                                USR-OUT-USER-ID
009150                                USR-OUT-IBAN-COUNT
009160                                USR-OUT-IBAN-LIST
009200                                USR-RETURN-CODE
009300                                USR-MESSAGE.
009400      *****************************************************************
009500       000-MAIN-CONTROL.
009600           MOVE 0 TO USR-RETURN-CODE.
009700           MOVE SPACES TO USR-MESSAGE.
009750           MOVE 0 TO USR-OUT-IBAN-COUNT.
009800           IF USR-IS-ADD-USER
009900               PERFORM 100-ADD-USER THRU 100-ADD-USER-EXIT
010000           ELSE
010100           IF USR-IS-GET-USER
010200               PERFORM 200-GET-USER THRU 200-GET-USER-EXIT
010250           ELSE
010260           IF USR-IS-GET-ACCOUNTS
010270               PERFORM 300-GET-ACCOUNTS-FOR-USER THRU
010280                       300-GET-ACCOUNTS-FOR-USER-EXIT.
010300           GOBACK.
010400      *****************************************************************
010500      *    100-ADD-USER -- NEW CUSTOMER GETS THE NEXT ID AFTER THE    *
010600      *    LAST ENTRY CURRENTLY IN THE TABLE.  USERIN IS LOADED IN    *
010700      *    ID ORDER SO THE LAST TABLE ENTRY ALWAYS HOLDS THE HIGHEST  *
010800      *    ID ISSUED SO FAR.                                          *
010900      *****************************************************************
011000       100-ADD-USER.
011100           ADD 1 TO USR-COUNT.
011200           IF USR-COUNT = 1
011300               MOVE 1 TO USR-OUT-USER-ID
011400           ELSE
011500               COMPUTE USR-OUT-USER-ID =
011600                   USR-TBL-ID (USR-COUNT - 1) + 1.
011700           MOVE USR-OUT-USER-ID    TO USR-TBL-ID (USR-COUNT).
011800           MOVE USR-IN-FIRST-NAME  TO USR-TBL-FIRST-NAME (USR-COUNT).
011900           MOVE USR-IN-LAST-NAME   TO USR-TBL-LAST-NAME (USR-COUNT).
012000           MOVE USR-IN-ADDRESS     TO USR-TBL-ADDRESS (USR-COUNT).
012100           SET USR-PASSED TO TRUE.
012200       100-ADD-USER-EXIT.
012300           EXIT.
012400      *****************************************************************
012500      *    200-GET-USER -- CONFIRMS USR-IN-USER-ID EXISTS IN THE      *
012600      *    TABLE.  CALLS BNKFIND RATHER THAN SEARCHING HERE, SO THE   *
012650      *    SEARCH LOGIC STAYS IN ONE PLACE FOR ALL THREE CALLERS.     *
012700      *****************************************************************
012800       200-GET-USER.
012900           MOVE 'USER'          TO FIND-LINK-FUNCTION.
013000           MOVE USR-IN-USER-ID  TO FIND-LINK-KEY-USER-ID.
013100           CALL 'BNKFIND' USING FIND-LINK-FUNCTION
013200                                USR-COUNT
013300                                USR-TABLE
013400                                DUMMY-ACCT-COUNT
013500                                DUMMY-ACCT-TABLE
013600                                FIND-LINK-KEY-USER-ID
013700                                FIND-LINK-KEY-IBAN
013800                                FIND-LINK-RESULT-INDEX
013900                                FIND-LINK-RETURN-CODE.
014000           IF FIND-LINK-WAS-FOUND
014100               SET USR-PASSED TO TRUE
014200               MOVE USR-IN-USER-ID TO USR-OUT-USER-ID
014300           ELSE
014400               SET USR-FAILED TO TRUE
014500               STRING 'No user found with id of ' DELIMITED BY SIZE
014600                      USR-IN-USER-ID DELIMITED BY SIZE
014700                      INTO USR-MESSAGE.
014900       200-GET-USER-EXIT.
015000           EXIT.
015100      *****************************************************************
015200      *    300-GET-ACCOUNTS-FOR-USER -- CHECKS USR-IN-USER-ID EXISTS, *
015300      *    THEN WALKS THE ACCOUNT TABLE (CREATION ORDER, NOT IBAN     *
015400      *    ORDER -- SEE BNKFIND 200-SEARCH-ACCT-TABLE) COLLECTING     *
015500      *    EVERY IBAN OWNED BY THAT CUSTOMER.                         *
015600      *****************************************************************
015700       300-GET-ACCOUNTS-FOR-USER.
015800           MOVE 'USER'          TO FIND-LINK-FUNCTION.
015900           MOVE USR-IN-USER-ID  TO FIND-LINK-KEY-USER-ID.
016000           CALL 'BNKFIND' USING FIND-LINK-FUNCTION
016100                                USR-COUNT
016200                                USR-TABLE
016300                                DUMMY-ACCT-COUNT
016400                                DUMMY-ACCT-TABLE
016500                                FIND-LINK-KEY-USER-ID
016600                                FIND-LINK-KEY-IBAN
016700                                FIND-LINK-RESULT-INDEX
016800                                FIND-LINK-RETURN-CODE.
016900           IF FIND-LINK-WAS-NOT-FOUND
017000               SET USR-FAILED TO TRUE
017100               STRING 'No user found with id of ' DELIMITED BY SIZE
017200                      USR-IN-USER-ID DELIMITED BY SIZE
017300                      INTO USR-MESSAGE
017400               GO TO 300-GET-ACCOUNTS-FOR-USER-EXIT.
017500           SET USR-ACCT-IDX TO 1.
017600           PERFORM 310-COLLECT-ONE-ACCOUNT THRU 310-COLLECT-ONE-ACCOUNT-EXIT
017700               VARYING USR-ACCT-IDX FROM 1 BY 1
017800               UNTIL USR-ACCT-IDX > USR-ACCT-COUNT.
017900           SET USR-PASSED TO TRUE.
018000       300-GET-ACCOUNTS-FOR-USER-EXIT.
018100           EXIT.
018200       310-COLLECT-ONE-ACCOUNT.
018300           IF USR-ACCT-TBL-USER-ID (USR-ACCT-IDX) = USR-IN-USER-ID
018400               ADD 1 TO USR-OUT-IBAN-COUNT
018500               MOVE USR-ACCT-TBL-IBAN (USR-ACCT-IDX)
018600                   TO USR-OUT-IBAN-ENTRY (USR-OUT-IBAN-COUNT).
018700       310-COLLECT-ONE-ACCOUNT-EXIT.
018800           EXIT.

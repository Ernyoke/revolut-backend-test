000100      *****************************************************************
000200      *                                                               *
000300      *    PROGRAM:   BNKFIND                                        *
000400      *    RUN:       OVERNIGHT ACCOUNT-TRANSFER POSTING RUN          *
000500      *                                                               *
000600      *    SHARED RECORD-LOOKUP ROUTINE.  SEARCHES THE IN-STORAGE     *
000700      *    CUSTOMER TABLE BY USER ID OR THE IN-STORAGE ACCOUNT TABLE  *
000800      *    BY IBAN, AND TELLS THE CALLER WHETHER IT FOUND THE ENTRY   *
000900      *    AND, IF SO, WHERE IN THE TABLE IT SITS.  BNKUSR, BNKPOST   *
001000      *    AND BNKMAIN ALL CALL THIS INSTEAD OF CODING THEIR OWN      *
001100      *    SEARCH LOGIC, SO THE "RECORD NOT FOUND" WORDING STAYS THE  *
001200      *    SAME EVERYWHERE IN THE RUN.  SAME JOB THE OLD ONLINE       *
001300      *    ACCOUNT-LOOKUP TRANSACTION DID AT THE TELLER TERMINAL,     *
001400      *    DONE HERE AGAINST STORAGE INSTEAD OF A SCREEN.             *
001500      *                                                               *
001600      *****************************************************************
001700       IDENTIFICATION DIVISION.
001800      *****************************************************************
001900       PROGRAM-ID.    BNKFIND.
002000       AUTHOR.        R POPESCU.
002100       INSTALLATION.  CARPATI STATE BANK - BATCH SYSTEMS.
002200       DATE-WRITTEN.  08/30/90.
002300       DATE-COMPILED.
002400       SECURITY.      CONFIDENTIAL.
002500      *****************************************************************
002600      *  CHANGE LOG                                                   *
002700      *                                                               *
002800      *  08/30/90  RP  ORIG - PULLED THE TABLE SEARCH OUT OF THE      *
002900      *                POSTING PROGRAM SO THE SAME "KEY NOT FOUND"    *
003000      *                MESSAGE TEXT IS USED EVERYWHERE IN THE RUN.    *
003100      *  05/17/92  RP  ADDED THE ACCOUNT-TABLE SEARCH (IBAN KEY) --   *
003200      *                UP TO NOW THIS ONLY SEARCHED THE USER TABLE.   *
003300      *  10/02/94  GH  CONFIRMED LINEAR SEARCH IS CORRECT ON THE      *
003400      *                ACCOUNT TABLE -- IT IS ONLY IN IBAN ORDER AT   *
003500      *                END OF JOB, NOT WHILE TRANSACTIONS ARE BEING   *
003600      *                POSTED.  (GH MISREAD THE SORT STEP, SEE FILE   *
003650      *                COMMENTS IN BNKMAIN.)                          *
003700      *  01/11/99  CE  YEAR 2000 REVIEW -- NO DATE FIELDS IN THIS     *
003750      *                PROGRAM, NO CENTURY WINDOW TO FIX.  SIGNED OFF.*
003800      *  08/09/26  RJP TICKET BNK-0001 -- REWORKED FOR THE NEW        *
003900      *                RETAIL-BANKING OVERNIGHT TRANSFER RUN.         *
004000      *****************************************************************
004100       ENVIRONMENT DIVISION.
004200      *****************************************************************
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER.   IBM-370.
004500       OBJECT-COMPUTER.   IBM-370.
004600       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004700      *****************************************************************
004800       DATA DIVISION.
004900      *****************************************************************
005000       WORKING-STORAGE SECTION.
005100       01  FOUND-SWITCH                PIC X(04).
005200           88  WE-GOT-IT                   VALUE 'YEAH'.
005300           88  NOPE-DONT-GOT-IT            VALUE 'NOPE'.
005400      *****************************************************************
005500       LINKAGE SECTION.
005600      *****************************************************************
005610      *    SCALAR SEARCH-KEY/RESULT FIELDS, 77 LEVEL -- HOUSE HABIT
005620      *    FOR A STANDALONE ITEM WITH NO SUBORDINATE BREAKDOWN.
005630       77  FIND-KEY-USER-ID            PIC 9(06).
005640       77  FIND-RESULT-INDEX           PIC 9(06) COMP.
005650      *
005700       01  FIND-FUNCTION               PIC X(04).
005800           88  FIND-IS-USER                VALUE 'USER'.
005900           88  FIND-IS-ACCT                VALUE 'ACCT'.
006000      *
006100      *    USER TABLE, PASSED BY REFERENCE FROM BNKMAIN WORKING-
006200      *    STORAGE -- NOT LOADED OR OWNED HERE.
006300       01  FIND-USER-COUNT             PIC 9(06) COMP.
006400       01  FIND-USER-TABLE.
006500           05  FIND-USER-ENTRY         OCCURS 1 TO 200000 TIMES
006600                                       DEPENDING ON FIND-USER-COUNT
006700                                       INDEXED BY FIND-USER-IDX.
006800               10  FIND-USR-ID         PIC 9(06).
006900               10  FIND-USR-FIRST-NAME PIC X(20).
007000               10  FIND-USR-LAST-NAME  PIC X(20).
007100               10  FIND-USR-ADDRESS    PIC X(60).
007110      *        ADDRESS BLOCK IS FREE-FORM ON USERIN, BUT SUPPORT
007120      *        WANTS STREET SEPARATE FROM CITY/POSTAL FOR THE
007130      *        QUARTERLY MAILING EXTRACT.
007140               10  FIND-USR-ADDRESS-PARTS REDEFINES
007150                                       FIND-USR-ADDRESS.
007160                   15  FIND-USR-STREET     PIC X(40).
007170                   15  FIND-USR-CITY-ZIP   PIC X(20).
007200      *
007300      *    ACCOUNT TABLE, SAME RULE -- CALLER OWNS THE STORAGE.
007400       01  FIND-ACCT-COUNT             PIC 9(06) COMP.
007500       01  FIND-ACCT-TABLE.
007600           05  FIND-ACCT-ENTRY         OCCURS 1 TO 200000 TIMES
007700                                       DEPENDING ON FIND-ACCT-COUNT
007800                                       INDEXED BY FIND-ACCT-IDX.
008000               10  FIND-ACCT-IBAN      PIC X(24).
008010               10  FIND-ACCT-IBAN-PARTS REDEFINES
008020                                       FIND-ACCT-IBAN.
008030                   15  FIND-ACCT-IBAN-COUNTRY  PIC X(02).
008040                   15  FIND-ACCT-IBAN-CHECK    PIC X(02).
008050                   15  FIND-ACCT-IBAN-BANK     PIC X(04).
008060                   15  FIND-ACCT-IBAN-ACCT-NO  PIC X(16).
008100               10  FIND-ACCT-USER-ID   PIC 9(06).
008200               10  FIND-ACCT-BALANCE   PIC S9(13)V99.
008300      *    (FIND-KEY-USER-ID AND FIND-RESULT-INDEX ARE CARRIED AT
008310      *    THE 77 LEVEL, TOP OF THE LINKAGE SECTION.)
008500       01  FIND-KEY-IBAN               PIC X(24).
008510       01  FIND-KEY-IBAN-PARTS REDEFINES FIND-KEY-IBAN.
008520           05  FIND-KEY-IBAN-COUNTRY       PIC X(02).
008530           05  FIND-KEY-IBAN-CHECK         PIC X(02).
008540           05  FIND-KEY-IBAN-BANK          PIC X(04).
008550           05  FIND-KEY-IBAN-ACCT-NO       PIC X(16).
008700       01  FIND-RETURN-CODE            PIC 9(01).
008800           88  FIND-WAS-FOUND               VALUE 0.
008900           88  FIND-WAS-NOT-FOUND           VALUE 1.
009000      *****************************************************************
009100       PROCEDURE DIVISION USING FIND-FUNCTION
009200                                FIND-USER-COUNT
009300                                FIND-USER-TABLE
009400                                FIND-ACCT-COUNT
009500                                FIND-ACCT-TABLE
009600                                FIND-KEY-USER-ID
009700                                FIND-KEY-IBAN
009800                                FIND-RESULT-INDEX
009900                                FIND-RETURN-CODE.
010000      *****************************************************************
010100       000-MAIN-CONTROL.
010200           MOVE 0 TO FIND-RESULT-INDEX.
010300           SET FIND-WAS-NOT-FOUND TO TRUE.
010400           MOVE 'NOPE' TO FOUND-SWITCH.
010500           IF FIND-IS-USER
010600               PERFORM 100-SEARCH-USER-TABLE THRU
010650                       100-SEARCH-USER-TABLE-EXIT
010700           ELSE
010800           IF FIND-IS-ACCT
010900               PERFORM 200-SEARCH-ACCT-TABLE THRU
010950                       200-SEARCH-ACCT-TABLE-EXIT.
011000           GOBACK.
011100      *****************************************************************
011200      *    100-SEARCH-USER-TABLE -- USERIN ARRIVES IN USR-ID ORDER    *
011300      *    AND STAYS THAT WAY ALL RUN (NEW USERS ARE APPENDED WITH    *
011400      *    A HIGHER ID), SO A STRAIGHT LINEAR SEARCH IS ALL THE       *
011500      *    TABLE EVER NEEDS -- IT IS SMALL ENOUGH THAT A BINARY       *
011600      *    SEARCH BUYS NOTHING.                                       *
011700      *****************************************************************
011800       100-SEARCH-USER-TABLE.
011900           IF FIND-USER-COUNT = 0
012000               GO TO 100-SEARCH-USER-TABLE-EXIT.
012100           SET FIND-USER-IDX TO 1.
012200           SEARCH FIND-USER-ENTRY
012300               AT END
012400                   SET FIND-WAS-NOT-FOUND TO TRUE
012500               WHEN FIND-USR-ID (FIND-USER-IDX) = FIND-KEY-USER-ID
012600                   SET FIND-WAS-FOUND TO TRUE
012700                   MOVE 'YEAH' TO FOUND-SWITCH
012800                   SET FIND-RESULT-INDEX TO FIND-USER-IDX.
012900       100-SEARCH-USER-TABLE-EXIT.
013000           EXIT.
013100      *****************************************************************
013200      *    200-SEARCH-ACCT-TABLE -- DURING THE RUN THE ACCOUNT TABLE  *
013300      *    IS IN ACCOUNT-CREATION ORDER, NOT IBAN ORDER (BNKMAIN DOES *
013400      *    NOT SORT IT INTO IBAN ORDER UNTIL END OF JOB, JUST AHEAD   *
013500      *    OF WRITING ACCTOUT -- SEE 820-SORT-ACCOUNTS), SO THIS HAS  *
013600      *    TO BE A LINEAR SEARCH, NOT SEARCH ALL.                     *
013700      *****************************************************************
013800       200-SEARCH-ACCT-TABLE.
013900           IF FIND-ACCT-COUNT = 0
014000               GO TO 200-SEARCH-ACCT-TABLE-EXIT.
014100           SET FIND-ACCT-IDX TO 1.
014200           SEARCH FIND-ACCT-ENTRY
014300               AT END
014400                   SET FIND-WAS-NOT-FOUND TO TRUE
014500               WHEN FIND-ACCT-IBAN (FIND-ACCT-IDX) = FIND-KEY-IBAN
014600                   SET FIND-WAS-FOUND TO TRUE
014700                   MOVE 'YEAH' TO FOUND-SWITCH
014800                   SET FIND-RESULT-INDEX TO FIND-ACCT-IDX.
014900       200-SEARCH-ACCT-TABLE-EXIT.
015000           EXIT.

000100******************************************************************
000200*                                                                *
000300*    BNKRESR  --  RESULT REPORT DETAIL RECORD  (FILE RESULT)     *
000400*                                                                *
000500*    ONE 132-COLUMN PRINT LINE PER TRANSACTION, BUILT BY         *
000600*    BNKMAIN 500-BUILD-RESULT-LINE IMMEDIATELY AFTER EACH        *
000700*    TRANSACTION IS DISPATCHED.  RES-STATUS IS ALWAYS EXACTLY    *
000800*    'SUCCESS' OR 'FAILURE', LEFT-JUSTIFIED.                     *
000900*                                                                *
001000*    08/09/26  RJP  TICKET BNK-0001 -- INITIAL COPYBOOK.         *
001100*                                                                *
001200******************************************************************
001300 01  RESULT-RECORD.
001400     05  RES-SEQ                     PIC 9(06).
001500     05  RES-CODE                    PIC X(02).
001600     05  RES-STATUS                  PIC X(07).
001700         88  RES-IS-SUCCESS              VALUE 'SUCCESS'.
001800         88  RES-IS-FAILURE              VALUE 'FAILURE'.
001900     05  RES-MESSAGE                 PIC X(80).
002000     05  FILLER                      PIC X(37).

000100      *****************************************************************
000200      *                                                               *
000300      *    PROGRAM:   BNKVAL                                         *
000400      *    RUN:       OVERNIGHT ACCOUNT-TRANSFER POSTING RUN          *
000500      *                                                               *
000600      *    VALIDATES A TRANSACTION'S MONEY AMOUNT OR IBAN BEFORE      *
000700      *    BNKMAIN LETS BNKPOST TOUCH THE ACCOUNT MASTER, AND ALSO    *
000800      *    WORKS OUT THE TWO MOD-97 CHECK DIGITS FOR A BRAND NEW      *
000900      *    IBAN WHEN BNKPOST OPENS AN ACCOUNT.  ONE SMALL SUBROUTINE  *
001000      *    CARRYING THREE RELATED JOBS, CALLED BY FUNCTION CODE --    *
001100      *    SAME SHARED-FUNCTION-CODE PATTERN THE OLD TELLER EDIT      *
001200      *    ROUTINE USED TO KEEP ITS AMOUNT AND ACCOUNT-NUMBER CHECKS  *
001250      *    IN ONE PLACE.                                              *
001300      *                                                               *
001400      *****************************************************************
001500       IDENTIFICATION DIVISION.
001600      *****************************************************************
001700       PROGRAM-ID.    BNKVAL.
001800       AUTHOR.        M VASILESCU.
001900       INSTALLATION.  CARPATI STATE BANK - BATCH SYSTEMS.
002000       DATE-WRITTEN.  03/22/89.
002100       DATE-COMPILED.
002200       SECURITY.      CONFIDENTIAL.
002300      *****************************************************************
002400      *  CHANGE LOG                                                   *
002500      *                                                               *
002600      *  03/22/89  MV  ORIG - AMOUNT AND IBAN EDIT RULES PULLED OUT   *
002700      *                OF THE POSTING PROGRAM SO BOTH DEPOSIT/WITHDRAW*
002800      *                AND THE NEW-ACCOUNT OPENING COULD SHARE THEM.  *
002900      *  09/14/89  MV  ADDED THE 'MISSING AMOUNT' CASE -- OPS FOUND   *
003000      *                BLANK-FILLED AMOUNT FIELDS COMING FROM THE     *
003100      *                WIRE ROOM FEED.                                *
003200      *  02/03/90  RJ  IBAN STRUCTURAL CHECK ADDED AHEAD OF THE       *
003300      *                MOD-97 PASS (COUNTRY CODE / CHECK DIGIT        *
003400      *                POSITIONS WERE NOT BEING LOOKED AT).           *
003500      *  11/19/91  RJ  ALPHA-TO-NUMBER CONVERSION TABLE REWRITTEN --  *
003600      *                OLD VERSION ONLY HANDLED UPPER-CASE BANK CODES *
003700      *                IN THE FIRST TWO POSITIONS.                    *
003800      *  06/02/93  LD  GEN FUNCTION ADDED FOR THE NEW IBAN-ISSUE      *
003900      *                PROGRAM (BNKPOST) -- SAME MOD-97 PASS, RUN     *
004000      *                BACKWARDS TO PRODUCE A CHECK DIGIT PAIR        *
004100      *                INSTEAD OF VERIFYING ONE.                      *
004200      *  07/30/96  LD  S9(13)V99 WIDENED FROM S9(9)V99 -- EUROPE      *
004300      *                DESK NEEDED ROOM FOR LARGER WIRE AMOUNTS.      *
004400      *  01/11/99  CE  YEAR 2000 REVIEW -- NO DATE FIELDS IN THIS     *
004500      *                PROGRAM, NO CENTURY WINDOW TO FIX.  SIGNED OFF.*
004600      *  04/27/01  CE  MOD-97 LOOP RECODED DIGIT-BY-DIGIT SO NO       *
004700      *                97-WAY REMAINDER TABLE HAS TO BE MAINTAINED.   *
004800      *  08/09/26  RJP TICKET BNK-0001 -- REWORKED FOR THE NEW        *
004900      *                RETAIL-BANKING OVERNIGHT TRANSFER RUN.         *
005000      *****************************************************************
005100       ENVIRONMENT DIVISION.
005200      *****************************************************************
005300       CONFIGURATION SECTION.
005400       SOURCE-COMPUTER.   IBM-370.
005500       OBJECT-COMPUTER.   IBM-370.
005600       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005700      *****************************************************************
005800       DATA DIVISION.
005900      *****************************************************************
006000       WORKING-STORAGE SECTION.
006010      *    MOD-97 SCALAR WORK FIELDS, 77 LEVEL -- HOUSE HABIT FOR A
006020      *    STANDALONE ITEM WITH NO SUBORDINATE BREAKDOWN.
006030       77  ONE-CHARACTER               PIC X(01).
006040       77  ONE-CHAR-NUMERIC-VALUE      PIC 9(02) COMP-3.
006050       77  CHAR-POSITION               PIC 9(02) COMP.
006060       77  MOD-97-REMAINDER            PIC 9(04) COMP.
006070       77  MOD-97-STEP-VALUE           PIC 9(04) COMP.
006080       77  MOD-97-QUOTIENT             PIC 9(04) COMP.
006090       77  LETTER-UNITS-DIGIT          PIC 9(02) COMP.
006095       77  WORK-CHECK-DIGITS           PIC 9(02).
006100      *
006200      *    LOCAL COPY OF THE CALLER'S AMOUNT FIELD, REDEFINED SO THE
006300      *    RAW 16-BYTE DISPLAY IMAGE AND THE SIGNED NUMERIC VALUE
006400      *    ARE BOTH AVAILABLE WITHOUT TOUCHING THE CALLER'S STORAGE.
006500       01  LOCAL-AMOUNT-AREA.
006600           05  LOCAL-AMOUNT-DISPLAY    PIC X(16).
006700           05  LOCAL-AMOUNT-NUMERIC REDEFINES LOCAL-AMOUNT-DISPLAY
006800                                       PIC S9(13)V99
006900                                       SIGN IS TRAILING SEPARATE.
007000      *
007100      *    WORK AREA FOR THE IBAN REARRANGEMENT (BBAN + COUNTRY +
007200      *    CHECK DIGITS, OR BBAN + COUNTRY + '00' FOR A FRESH IBAN).
007300       01  REARRANGED-IBAN.
007400           05  REARRANGED-BBAN         PIC X(20).
007500           05  REARRANGED-COUNTRY      PIC X(02).
007600           05  REARRANGED-CHECK-DIGITS PIC X(02).
007700       01  REARRANGED-IBAN-R REDEFINES REARRANGED-IBAN.
007800           05  REARRANGED-CHAR         PIC X(01) OCCURS 24 TIMES.
007900      *
008000      *    A-TO-Z LOOKUP TABLE, NO INTRINSIC FUNCTIONS USED -- THE
008100      *    POSITION OF A LETTER IN THE TABLE PLUS NINE IS ITS ISO
008200      *    7064 NUMERIC VALUE (A=10 ... Z=35).
008300       01  LETTER-TABLE.
008400           05  LETTER-LIST             PIC X(26)
008500                                       VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008600       01  LETTER-TABLE-R REDEFINES LETTER-TABLE.
008700           05  LETTER-ENTRY            PIC X(01) OCCURS 26 TIMES
008800                                       INDEXED BY LETTER-IDX.
008900      *
009800      *    (THE MOD-97 SCALAR WORK FIELDS ARE CARRIED AT THE 77
009810      *    LEVEL, TOP OF THIS SECTION.)
009900       LINKAGE SECTION.
010000      *****************************************************************
010100       01  VAL-FUNCTION                PIC X(03).
010200           88  VAL-CHECK-AMOUNT             VALUE 'AMT'.
010300           88  VAL-CHECK-IBAN               VALUE 'IBN'.
010400           88  VAL-GENERATE-CHECK-DIGITS    VALUE 'GEN'.
010500       01  VAL-RAW-AMOUNT              PIC X(16).
010600       01  VAL-IBAN                    PIC X(24).
010700       01  VAL-CHECK-DIGITS            PIC 9(02).
010800       01  VAL-RETURN-CODE             PIC 9(01).
010900           88  VAL-PASSED                   VALUE 0.
011000           88  VAL-FAILED                   VALUE 1.
011100       01  VAL-MESSAGE                 PIC X(80).
011200      *****************************************************************
011300       PROCEDURE DIVISION USING VAL-FUNCTION
011400                                VAL-RAW-AMOUNT
011500                                VAL-IBAN
011600                                VAL-CHECK-DIGITS
011700                                VAL-RETURN-CODE
011800                                VAL-MESSAGE.
011900      *****************************************************************
012000       000-MAIN-CONTROL.
012100           MOVE 0 TO VAL-RETURN-CODE.
012200           MOVE SPACES TO VAL-MESSAGE.
012300           IF VAL-CHECK-AMOUNT
012400               PERFORM 100-VALIDATE-AMOUNT THRU 100-VALIDATE-AMOUNT-EXIT
012500           ELSE
012600           IF VAL-CHECK-IBAN
012700               PERFORM 200-VALIDATE-IBAN THRU 200-VALIDATE-IBAN-EXIT
012800           ELSE
012900           IF VAL-GENERATE-CHECK-DIGITS
013000               PERFORM 300-GENERATE-CHECK-DIGITS THRU
013050                       300-GENERATE-CHECK-DIGITS-EXIT.
013100           GOBACK.
013200      *****************************************************************
013300      *    100-VALIDATE-AMOUNT -- AMOUNT PRESENT, AMOUNT NOT NEGATIVE  *
013400      *****************************************************************
013500       100-VALIDATE-AMOUNT.
013600           IF VAL-RAW-AMOUNT = SPACES OR LOW-VALUES
013700               SET VAL-FAILED TO TRUE
013800               MOVE 'Missing amount value!' TO VAL-MESSAGE
013900           ELSE
014000               MOVE VAL-RAW-AMOUNT TO LOCAL-AMOUNT-DISPLAY
014100               IF LOCAL-AMOUNT-NUMERIC < 0
014200                   SET VAL-FAILED TO TRUE
014300                   MOVE 'Amount can not be a negative value!'
014400                       TO VAL-MESSAGE
014500               ELSE
014600                   SET VAL-PASSED TO TRUE.
014700       100-VALIDATE-AMOUNT-EXIT.
014800           EXIT.
014900      *****************************************************************
015000      *    200-VALIDATE-IBAN -- STRUCTURE, THEN ISO 7064 MOD-97-10    *
015100      *****************************************************************
015200       200-VALIDATE-IBAN.
015300           IF VAL-IBAN (1:2) NOT = 'RO'
015400               SET VAL-FAILED TO TRUE
015500               GO TO 200-BUILD-INVALID-MESSAGE.
015600           IF VAL-IBAN (3:2) IS NOT NUMERIC
015700               SET VAL-FAILED TO TRUE
015800               GO TO 200-BUILD-INVALID-MESSAGE.
015900           IF VAL-IBAN (5:20) = SPACES
016000               SET VAL-FAILED TO TRUE
016100               GO TO 200-BUILD-INVALID-MESSAGE.
016200      *
016300      *        REARRANGE:  BBAN(20) + COUNTRY(2) + CHECK-DIGITS(2)
016400           MOVE VAL-IBAN (5:20)  TO REARRANGED-BBAN.
016500           MOVE VAL-IBAN (1:2)   TO REARRANGED-COUNTRY.
016600           MOVE VAL-IBAN (3:2)   TO REARRANGED-CHECK-DIGITS.
016700           PERFORM 400-COMPUTE-MOD-97 THRU 400-COMPUTE-MOD-97-EXIT.
016800           IF MOD-97-REMAINDER NOT = 1
016900               SET VAL-FAILED TO TRUE
017000               GO TO 200-BUILD-INVALID-MESSAGE.
017100           SET VAL-PASSED TO TRUE.
017200           GO TO 200-VALIDATE-IBAN-EXIT.
017300       200-BUILD-INVALID-MESSAGE.
017400           STRING 'Invalid IBAN value ' DELIMITED BY SIZE
017500                  VAL-IBAN            DELIMITED BY SIZE
017600                  INTO VAL-MESSAGE.
017700       200-VALIDATE-IBAN-EXIT.
017800           EXIT.
017900      *****************************************************************
018000      *    300-GENERATE-CHECK-DIGITS -- USED ONLY BY BNKPOST'S        *
018100      *    IBAN-ISSUE ROUTINE.  VAL-IBAN ARRIVES WITH THE CHECK-      *
018200      *    DIGIT POSITIONS SET TO '00'; VAL-CHECK-DIGITS COMES BACK   *
018300      *    HOLDING THE PAIR TO STAMP INTO THE REAL IBAN.              *
018400      *****************************************************************
018500       300-GENERATE-CHECK-DIGITS.
018600           MOVE VAL-IBAN (5:20)  TO REARRANGED-BBAN.
018700           MOVE VAL-IBAN (1:2)   TO REARRANGED-COUNTRY.
018800           MOVE '00'             TO REARRANGED-CHECK-DIGITS.
018900           PERFORM 400-COMPUTE-MOD-97 THRU 400-COMPUTE-MOD-97-EXIT.
019000           COMPUTE WORK-CHECK-DIGITS = 98 - MOD-97-REMAINDER.
019100           MOVE WORK-CHECK-DIGITS TO VAL-CHECK-DIGITS.
019200           SET VAL-PASSED TO TRUE.
019300       300-GENERATE-CHECK-DIGITS-EXIT.
019400           EXIT.
019500      *****************************************************************
019600      *    400-COMPUTE-MOD-97 -- WALKS REARRANGED-IBAN ONE CHARACTER  *
019700      *    AT A TIME.  DIGITS CONTRIBUTE ONE DECIMAL DIGIT, LETTERS   *
019800      *    CONTRIBUTE TWO (A=10 ... Z=35); THE RUNNING REMAINDER IS   *
019900      *    CUT BACK TO LESS THAN 97 AFTER EVERY DIGIT SO IT NEVER     *
020000      *    HAS TO HOLD MORE THAN THREE DECIMAL DIGITS.  NO INTRINSIC  *
020100      *    FUNCTIONS -- JUST DIVIDE AND MULTIPLY BACK, THE OLD WAY.   *
020200      *****************************************************************
020300       400-COMPUTE-MOD-97.
020400           MOVE 0 TO MOD-97-REMAINDER.
020500           PERFORM 410-PROCESS-ONE-CHAR THRU 410-PROCESS-ONE-CHAR-EXIT
020600               VARYING CHAR-POSITION FROM 1 BY 1
020700               UNTIL CHAR-POSITION > 24.
020800       400-COMPUTE-MOD-97-EXIT.
020900           EXIT.
021000       410-PROCESS-ONE-CHAR.
021100           MOVE REARRANGED-CHAR (CHAR-POSITION) TO ONE-CHARACTER.
021200           IF ONE-CHARACTER IS NUMERIC
021300               MOVE ONE-CHARACTER TO MOD-97-STEP-VALUE
021400               PERFORM 430-ACCUMULATE-ONE-DIGIT THRU
021450                       430-ACCUMULATE-ONE-DIGIT-EXIT
021500           ELSE
021600               PERFORM 420-FIND-LETTER-VALUE THRU
021650                       420-FIND-LETTER-VALUE-EXIT
021700               DIVIDE ONE-CHAR-NUMERIC-VALUE BY 10
021800                   GIVING MOD-97-QUOTIENT
021900                   REMAINDER LETTER-UNITS-DIGIT
022000               MOVE MOD-97-QUOTIENT TO MOD-97-STEP-VALUE
022100               PERFORM 430-ACCUMULATE-ONE-DIGIT THRU
022150                       430-ACCUMULATE-ONE-DIGIT-EXIT
022200               MOVE LETTER-UNITS-DIGIT TO MOD-97-STEP-VALUE
022300               PERFORM 430-ACCUMULATE-ONE-DIGIT THRU
022350                       430-ACCUMULATE-ONE-DIGIT-EXIT.
022400       410-PROCESS-ONE-CHAR-EXIT.
022500           EXIT.
022600       420-FIND-LETTER-VALUE.
022700           SET LETTER-IDX TO 1.
022800           SEARCH LETTER-ENTRY
022900               AT END MOVE 0 TO ONE-CHAR-NUMERIC-VALUE
023000               WHEN LETTER-ENTRY (LETTER-IDX) = ONE-CHARACTER
023100                   COMPUTE ONE-CHAR-NUMERIC-VALUE =
023200                       LETTER-IDX + 9.
023300       420-FIND-LETTER-VALUE-EXIT.
023400           EXIT.
023500      *****************************************************************
023600      *    430-ACCUMULATE-ONE-DIGIT -- REMAINDER := (REMAINDER*10 +   *
023700      *    DIGIT) MOD 97, DONE WITH PLAIN DIVIDE.  CALLER LOADS THE   *
023800      *    DIGIT TO FOLD IN INTO MOD-97-STEP-VALUE BEFOREHAND.        *
023900      *****************************************************************
024000       430-ACCUMULATE-ONE-DIGIT.
024100           COMPUTE MOD-97-STEP-VALUE =
024200               (MOD-97-REMAINDER * 10) + MOD-97-STEP-VALUE.
024300           DIVIDE MOD-97-STEP-VALUE BY 97
024400               GIVING MOD-97-QUOTIENT
024500               REMAINDER MOD-97-REMAINDER.
024600       430-ACCUMULATE-ONE-DIGIT-EXIT.
024700           EXIT.

000100******************************************************************
000200*                                                                *
000300*    BNKTRNR  --  TRANSACTION INPUT RECORD  (FILE TRANIN)        *
000400*                                                                *
000500*    ONE RECORD PER TRANSACTION TO BE POSTED, READ IN ARRIVAL    *
000600*    ORDER BY BNKMAIN 200-READ-TRANIN.  TXN-CODE SELECTS WHICH   *
000700*    OF THE TWO VARIANT LAYOUTS BELOW APPLIES TO THE REST OF THE *
000800*    RECORD:                                                    *
000900*       AU (ADD USER)   -- TXN-AU-DATA (NAME/ADDRESS)           *
001000*       CA/CF/DP/WD/TR  -- TXN-IBAN-1, TXN-IBAN-2, TXN-AMOUNT    *
001100*    THE TWO LAYOUTS REDEFINE A COMMON 100-BYTE VARIABLE AREA.   *
001200*    THE IBAN/AMOUNT SIDE OF THAT AREA ONLY USES THE FIRST 64    *
001300*    BYTES OF IT (TWO 24-BYTE IBANS PLUS A 16-BYTE SIGNED        *
001400*    AMOUNT) -- THE REMAINING 36 BYTES, PLUS A FURTHER 26-BYTE   *
001500*    TRAILER, ARE FILLER RESERVED WHEN THE RECORD WAS WIDENED    *
001600*    FROM THE ORIGINAL 72-BYTE TRANSACTION LAYOUT TO THE CURRENT *
001700*    134-BYTE TRANIN PHYSICAL RECORD; THEY CARRY NO DATA TODAY.  *
001800*                                                                *
001900*    TXN-AMOUNT IS STORED SIGN TRAILING SEPARATE SO A DUMP OF    *
002000*    THE FILE SHOWS THE SIGN CHARACTER IN PLAIN SIGHT RATHER     *
002100*    THAN OVERPUNCHED INTO THE LAST DIGIT.                       *
002200*                                                                *
002300*    08/09/26  RJP  TICKET BNK-0001 -- INITIAL COPYBOOK, REPLACES*
002400*                   THE OLD TELLER TRANSACTION-SLIP LAYOUT.      *
002500*                                                                *
002600******************************************************************
002700 01  TRANSACTION-RECORD.
002800     05  TXN-CODE                    PIC X(02).
002900         88  TXN-IS-ADD-USER             VALUE 'AU'.
003000         88  TXN-IS-CREATE-ACCOUNT        VALUE 'CA'.
003100         88  TXN-IS-CHECK-FUNDS           VALUE 'CF'.
003200         88  TXN-IS-DEPOSIT               VALUE 'DP'.
003300         88  TXN-IS-WITHDRAW              VALUE 'WD'.
003400         88  TXN-IS-TRANSFER              VALUE 'TR'.
003500     05  TXN-USER-ID                 PIC 9(06).
003600     05  TXN-VARIABLE-AREA.
003700         10  TXN-IBAN-1              PIC X(24).
003800         10  TXN-IBAN-2              PIC X(24).
003900         10  TXN-AMOUNT              PIC S9(13)V99
004000                                     SIGN IS TRAILING SEPARATE.
004100         10  FILLER                  PIC X(36).
004200     05  TXN-AU-DATA REDEFINES TXN-VARIABLE-AREA.
004300         10  TXN-AU-FIRST-NAME       PIC X(20).
004400         10  TXN-AU-LAST-NAME        PIC X(20).
004500         10  TXN-AU-ADDRESS          PIC X(60).
004600     05  FILLER                      PIC X(26).

000100      *****************************************************************
000200      *                                                               *
000300      *    PROGRAM:   BNKMAIN                                        *
000400      *    RUN:       OVERNIGHT ACCOUNT-TRANSFER POSTING RUN          *
000500      *                                                               *
000600      *    BATCH DRIVER FOR THE OVERNIGHT ACCOUNT-TRANSFER RUN.       *
000700      *    LOADS THE CUSTOMER MASTER INTO STORAGE, THEN READS THE     *
000800      *    TRANSACTION FILE IN ARRIVAL ORDER, VALIDATING AND          *
000900      *    DISPATCHING EACH RECORD TO BNKUSR OR BNKPOST, WRITING ONE  *
001000      *    RESULT LINE PER TRANSACTION AND ACCUMULATING THE RUN'S     *
001100      *    CONTROL TOTALS.  AT END OF JOB THE UPDATED CUSTOMER AND    *
001200      *    ACCOUNT MASTERS ARE WRITTEN BACK OUT FOR TOMORROW'S RUN.   *
001300      *    REPLACES THE OLD ONLINE MENU PROGRAM -- THE MENU'S JOB OF  *
001400      *    ROUTING A REQUEST TO THE RIGHT SUBPROGRAM IS NOW DONE BY   *
001500      *    TXN-CODE INSTEAD OF A PF-KEY.                               *
001600      *                                                               *
001700      *****************************************************************
001800       IDENTIFICATION DIVISION.
001900      *****************************************************************
002000       PROGRAM-ID.    BNKMAIN.
002100       AUTHOR.        M VASILESCU.
002200       INSTALLATION.  CARPATI STATE BANK - BATCH SYSTEMS.
002300       DATE-WRITTEN.  03/15/89.
002400       DATE-COMPILED.
002500       SECURITY.      CONFIDENTIAL.
002600      *****************************************************************
002700      *  CHANGE LOG                                                   *
002800      *                                                               *
002900      *  03/15/89  MV  ORIG - OVERNIGHT POSTING RUN, REPLACES THE     *
003000      *                MANUAL TELLER-SLIP POSTING BATCH.              *
003100      *  09/14/89  MV  CF CHECK-FUNDS TRANSACTION CODE ADDED FOR THE  *
003200      *                WIRE ROOM BALANCE-ENQUIRY FEED.                *
003300      *  02/03/90  RJ  TR TRANSFER TRANSACTION CODE ADDED.            *
003400      *  06/02/93  LD  CA CREATE-ACCOUNT NOW ISSUES A FULL IBAN       *
003500      *                (CALLS BNKPOST 150-GENERATE-IBAN) IN PLACE OF  *
003600      *                THE OLD SIX-DIGIT INTERNAL ACCOUNT NUMBER.     *
003700      *  11/30/94  GH  ACCOUNT MASTER NO LONGER READ AT START OF JOB  *
003800      *                -- EVERY ACCOUNT NOW ORIGINATES FROM A CA      *
003900      *                TRANSACTION IN THIS SAME RUN, SO THERE IS      *
004000      *                NOTHING TO LOAD.  820-SORT-ACCOUNTS ADDED TO   *
004100      *                PUT THE TABLE INTO IBAN ORDER BEFORE ACCTOUT   *
004200      *                IS WRITTEN, SINCE IT NO LONGER COMES IN THAT   *
004300      *                ORDER FROM A PRIOR DAY'S MASTER.               *
004400      *  07/30/96  LD  CONTROL TOTAL ACCUMULATORS WIDENED TO          *
004500      *                S9(15)V99 TO MATCH THE ACCOUNT BALANCE CHANGE. *
004600      *  01/11/99  CE  YEAR 2000 REVIEW -- NO DATE FIELDS IN THIS     *
004700      *                PROGRAM, NO CENTURY WINDOW TO FIX.  SIGNED OFF.*
004800      *  08/09/26  RJP TICKET BNK-0001 -- REWORKED FOR THE NEW        *
004900      *                RETAIL-BANKING OVERNIGHT TRANSFER RUN.         *
005000      *****************************************************************
005100       ENVIRONMENT DIVISION.
005200      *****************************************************************
005300       CONFIGURATION SECTION.
005400       SOURCE-COMPUTER.   IBM-370.
005500       OBJECT-COMPUTER.   IBM-370.
005600       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900           SELECT USERIN  ASSIGN TO USERIN
006000               ORGANIZATION IS LINE SEQUENTIAL
006100               FILE STATUS IS WS-USERIN-STATUS.
006200           SELECT TRANIN  ASSIGN TO TRANIN
006300               ORGANIZATION IS LINE SEQUENTIAL
006400               FILE STATUS IS WS-TRANIN-STATUS.
006500           SELECT ACCTOUT ASSIGN TO ACCTOUT
006600               ORGANIZATION IS LINE SEQUENTIAL
006700               FILE STATUS IS WS-ACCTOUT-STATUS.
006800           SELECT USEROUT ASSIGN TO USEROUT
006900               ORGANIZATION IS LINE SEQUENTIAL
007000               FILE STATUS IS WS-USEROUT-STATUS.
007100           SELECT RESULT  ASSIGN TO RESULT
007200               ORGANIZATION IS LINE SEQUENTIAL
007300               FILE STATUS IS WS-RESULT-STATUS.
007400      *****************************************************************
007500       DATA DIVISION.
007600      *****************************************************************
007700       FILE SECTION.
007800       FD  USERIN
007900           RECORDING MODE IS F
008000           LABEL RECORDS ARE STANDARD.
008200           COPY BNKUSRR REPLACING ==USER-RECORD== BY ==USERIN-RECORD==.
008300      *
008400       FD  TRANIN
008500           RECORDING MODE IS F
008600           LABEL RECORDS ARE STANDARD.
008800           COPY BNKTRNR.
008900      *
009000       FD  ACCTOUT
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD.
009400           COPY BNKACTR REPLACING ==ACCOUNT-RECORD== BY ==ACCTOUT-RECORD==.
009500      *
009600       FD  USEROUT
009700           RECORDING MODE IS F
009800           LABEL RECORDS ARE STANDARD.
010000           COPY BNKUSRR REPLACING ==USER-RECORD== BY ==USEROUT-RECORD==.
010100      *
010200       FD  RESULT
010300           RECORDING MODE IS F
010400           LABEL RECORDS ARE STANDARD.
010600           COPY BNKRESR REPLACING ==RESULT-RECORD== BY ==RESULT-LINE==.
010700      *****************************************************************
010800       WORKING-STORAGE SECTION.
010900      *****************************************************************
010910      *    SCALAR WORK COUNTERS CARRIED AT THE 77 LEVEL -- HOUSE HABIT
010920      *    FOR A STANDALONE FIELD WITH NO SUBORDINATE BREAKDOWN, SAME
010930      *    AS THE OLD ONLINE PROGRAMS DID FOR RC/SYSOUT-TOKEN.
010940       77  WS-TRAN-SEQ-NUMBER          PIC 9(06) COMP VALUE 0.
010950       77  WS-USER-COUNT               PIC 9(06) COMP VALUE 0.
010960       77  WS-ACCT-COUNT               PIC 9(06) COMP VALUE 0.
010970      *
011000       01  WS-FILE-STATUSES.
011100           05  WS-USERIN-STATUS        PIC X(02).
011200               88  WS-USERIN-OK             VALUE '00'.
011300               88  WS-USERIN-EOF            VALUE '10'.
011400           05  WS-TRANIN-STATUS        PIC X(02).
011500               88  WS-TRANIN-OK             VALUE '00'.
011600               88  WS-TRANIN-EOF            VALUE '10'.
011700           05  WS-ACCTOUT-STATUS       PIC X(02).
011800               88  WS-ACCTOUT-OK            VALUE '00'.
011900           05  WS-USEROUT-STATUS       PIC X(02).
012000               88  WS-USEROUT-OK            VALUE '00'.
012100           05  WS-RESULT-STATUS        PIC X(02).
012200               88  WS-RESULT-OK             VALUE '00'.
012300      *
012400       01  WS-SWITCHES.
012500           05  WS-TRANIN-EOF-SWITCH    PIC X(01) VALUE 'N'.
012600               88  TRANIN-IS-AT-EOF         VALUE 'Y'.
012700      *
012800      *    CUSTOMER TABLE, LOADED ONCE AT START OF JOB FROM USERIN
012900      *    AND APPENDED TO IN STORAGE AS AU TRANSACTIONS ARE POSTED.
012950      *    (WS-USER-COUNT, THE OCCURS DEPENDING ON FIELD, IS CARRIED
012960      *    AT THE 77 LEVEL ABOVE.)
013100       01  WS-USER-TABLE.
013200           05  WS-USER-ENTRY           OCCURS 1 TO 200000 TIMES
013300                                       DEPENDING ON WS-USER-COUNT
013400                                       INDEXED BY WS-USER-IDX.
013500               10  WS-USR-TBL-ID           PIC 9(06).
013600               10  WS-USR-TBL-FIRST-NAME   PIC X(20).
013700               10  WS-USR-TBL-LAST-NAME    PIC X(20).
013800               10  WS-USR-TBL-ADDRESS      PIC X(60).
013900      *
014000      *    ACCOUNT TABLE.  EMPTY AT START OF JOB -- EVERY ENTRY IS
014100      *    BUILT FROM A CA TRANSACTION DURING THIS RUN (SEE THE
014200      *    11/30/94 CHANGE-LOG NOTE ABOVE).  STAYS IN CREATION ORDER
014300      *    UNTIL 820-SORT-ACCOUNTS PUTS IT INTO IBAN ORDER JUST
014400      *    AHEAD OF WRITING ACCTOUT.
014450      *    (WS-ACCT-COUNT, THE OCCURS DEPENDING ON FIELD, IS CARRIED
014470      *    AT THE 77 LEVEL ABOVE.)
014600       01  WS-ACCT-TABLE.
014700           05  WS-ACCT-ENTRY           OCCURS 1 TO 200000 TIMES
014800                                       DEPENDING ON WS-ACCT-COUNT
014900                                       INDEXED BY WS-ACCT-IDX.
015000               10  WS-ACCT-TBL-IBAN        PIC X(24).
015010      *        IBAN BROKEN OUT BY PART -- NOT REFERENCED FIELD BY
015020      *        FIELD IN THIS PROGRAM, BUT KEPT SO A DUMP OF
015030      *        WS-ACCT-TABLE READS STRAIGHT ACROSS FOR OPERATIONS
015040      *        WITHOUT COUNTING BYTES.
015050               10  WS-ACCT-TBL-IBAN-PARTS REDEFINES
015060                                       WS-ACCT-TBL-IBAN.
015070                   15  WS-ACCT-TBL-IBAN-COUNTRY  PIC X(02).
015080                   15  WS-ACCT-TBL-IBAN-CHECK    PIC X(02).
015090                   15  WS-ACCT-TBL-IBAN-BANK     PIC X(04).
015095                   15  WS-ACCT-TBL-IBAN-ACCT-NO  PIC X(16).
015100               10  WS-ACCT-TBL-USER-ID     PIC 9(06).
015200               10  WS-ACCT-TBL-BALANCE     PIC S9(13)V99.
015300      *
015400      *    SORT-SWAP WORK AREA FOR 820-SORT-ACCOUNTS (IN-STORAGE
015500      *    EXCHANGE SORT -- SEE PARAGRAPH BANNER).
015600       01  WS-SORT-SWAP-ENTRY.
015700           05  WS-SORT-SWAP-IBAN       PIC X(24).
015710           05  WS-SORT-SWAP-IBAN-PARTS REDEFINES
015720                                   WS-SORT-SWAP-IBAN.
015730               10  WS-SORT-SWAP-IBAN-COUNTRY PIC X(02).
015740               10  WS-SORT-SWAP-IBAN-CHECK   PIC X(02).
015750               10  WS-SORT-SWAP-IBAN-BANK    PIC X(04).
015760               10  WS-SORT-SWAP-IBAN-ACCT-NO PIC X(16).
015800           05  WS-SORT-SWAP-USER-ID    PIC 9(06).
015900           05  WS-SORT-SWAP-BALANCE    PIC S9(13)V99.
016000       01  WS-SORT-OUTER-IDX           PIC 9(06) COMP.
016100       01  WS-SORT-INNER-IDX           PIC 9(06) COMP.
016200      *
016300      *    TRANSACTION SEQUENCE NUMBER (CARRIED AT THE 77 LEVEL
016350      *    ABOVE) AND THIS RUN'S CONTROL TOTALS.
016500       01  WS-CONTROL-TOTALS.
016600           05  WS-TOTAL-READ           PIC 9(06) COMP VALUE 0.
016700           05  WS-TOTAL-SUCCESS        PIC 9(06) COMP VALUE 0.
016800           05  WS-TOTAL-FAILED         PIC 9(06) COMP VALUE 0.
016900           05  WS-TOTAL-DEPOSITED      PIC S9(15)V99 VALUE 0.
017000           05  WS-TOTAL-WITHDRAWN      PIC S9(15)V99 VALUE 0.
017100           05  WS-TOTAL-TRANSFERRED    PIC S9(15)V99 VALUE 0.
017110      *
017120      *    EDITED WORK FIELDS FOR 800-WRITE-CONTROL-TOTALS -- A COUNT
017130      *    OR AMOUNT HELD COMP IS BINARY, NOT DISPLAY DIGITS, SO IT
017140      *    CANNOT BE STRUNG DIRECTLY -- EACH TOTAL IS MOVED HERE FIRST.
017150       01  WS-EDIT-COUNT               PIC ZZZZZ9.
017160       01  WS-EDIT-AMOUNT              PIC -(14)9.99.
017200      *
017300      *    LOCAL NUMERIC VIEW OF THE TRANSACTION AMOUNT, SAME
017400      *    REDEFINES IDIOM USED IN BNKVAL/BNKPOST.
017500       01  LOCAL-AMOUNT-AREA.
017600           05  LOCAL-AMOUNT-DISPLAY    PIC X(16).
017700           05  LOCAL-AMOUNT-NUMERIC REDEFINES LOCAL-AMOUNT-DISPLAY
017800                                       PIC S9(13)V99
017900                                       SIGN IS TRAILING SEPARATE.
018000      *
018100      *    LINKAGE WORK AREAS FOR THE FOUR CALLED SUBPROGRAMS.
018200       01  VAL-LINK-FUNCTION           PIC X(03).
018300       01  VAL-LINK-RAW-AMOUNT         PIC X(16).
018400       01  VAL-LINK-IBAN               PIC X(24).
018500       01  VAL-LINK-CHECK-DIGITS       PIC 9(02).
018600       01  VAL-LINK-RETURN-CODE        PIC 9(01).
018700           88  VAL-LINK-PASSED             VALUE 0.
018800           88  VAL-LINK-FAILED             VALUE 1.
018900       01  VAL-LINK-MESSAGE            PIC X(80).
019000      *
019100       01  USR-LINK-FUNCTION           PIC X(03).
019200       01  USR-LINK-IN-USER-ID         PIC 9(06).
019300       01  USR-LINK-IN-FIRST-NAME      PIC X(20).
019400       01  USR-LINK-IN-LAST-NAME       PIC X(20).
019500       01  USR-LINK-IN-ADDRESS         PIC X(60).
019600       01  USR-LINK-OUT-USER-ID        PIC 9(06).
019700       01  USR-LINK-OUT-IBAN-COUNT     PIC 9(04) COMP.
019800       01  USR-LINK-OUT-IBAN-LIST.
019900           05  USR-LINK-OUT-IBAN-ENTRY PIC X(24) OCCURS 500 TIMES.
020000       01  USR-LINK-RETURN-CODE        PIC 9(01).
020100           88  USR-LINK-PASSED             VALUE 0.
020200           88  USR-LINK-FAILED             VALUE 1.
020300       01  USR-LINK-MESSAGE            PIC X(80).
020400      *
020500       01  POST-LINK-FUNCTION          PIC X(03).
020600       01  POST-LINK-IN-USER-ID        PIC 9(06).
020700       01  POST-LINK-IN-IBAN-1         PIC X(24).
020800       01  POST-LINK-IN-IBAN-2         PIC X(24).
020900       01  POST-LINK-IN-AMOUNT         PIC X(16).
021000       01  POST-LINK-OUT-IBAN          PIC X(24).
021100       01  POST-LINK-OUT-BALANCE       PIC S9(13)V99.
021200       01  POST-LINK-RETURN-CODE       PIC 9(01).
021300           88  POST-LINK-PASSED            VALUE 0.
021400           88  POST-LINK-FAILED            VALUE 1.
021500       01  POST-LINK-MESSAGE           PIC X(80).
021800      *****************************************************************
021900       PROCEDURE DIVISION.
022000      *****************************************************************
022100       000-MAIN-CONTROL.
022200           PERFORM 010-OPEN-FILES THRU 010-OPEN-FILES-EXIT.
022300           PERFORM 100-LOAD-USERS THRU 100-LOAD-USERS-EXIT.
022350           PERFORM 210-READ-TRANIN THRU 210-READ-TRANIN-EXIT.
022400           PERFORM 200-PROCESS-TRANSACTIONS THRU 200-PROCESS-TRANSACTIONS-EXIT
022500               UNTIL TRANIN-IS-AT-EOF.
022600           PERFORM 800-WRITE-CONTROL-TOTALS THRU 800-WRITE-CONTROL-TOTALS-EXIT.
022700           PERFORM 820-SORT-ACCOUNTS THRU 820-SORT-ACCOUNTS-EXIT.
022800           PERFORM 830-WRITE-ACCOUNT-MASTER THRU 830-WRITE-ACCOUNT-MASTER-EXIT.
022900           PERFORM 840-WRITE-USER-MASTER THRU 840-WRITE-USER-MASTER-EXIT.
023000           PERFORM 900-CLOSE-FILES THRU 900-CLOSE-FILES-EXIT.
023100           STOP RUN.
023200      *****************************************************************
023300      *    010-OPEN-FILES                                             *
023400      *****************************************************************
023500       010-OPEN-FILES.
023600           OPEN INPUT  USERIN
023700                       TRANIN
023800           OPEN OUTPUT ACCTOUT
023900                       USEROUT
024000                       RESULT.
024100           PERFORM 015-WRITE-REPORT-HEADING THRU 015-WRITE-REPORT-HEADING-EXIT.
024200       010-OPEN-FILES-EXIT.
024300           EXIT.
024400      *****************************************************************
024500      *    015-WRITE-REPORT-HEADING                                   *
024600      *****************************************************************
024700       015-WRITE-REPORT-HEADING.
024800           MOVE SPACES      TO RESULT-LINE.
024900           MOVE 'BNKMAIN'   TO RES-MESSAGE (1:7).
025000           STRING 'BNKMAIN - OVERNIGHT ACCOUNT-TRANSFER RUN'
025100                  DELIMITED BY SIZE
025200                  INTO RES-MESSAGE.
025300           WRITE RESULT-LINE.
025400           MOVE SPACES      TO RESULT-LINE.
025500           STRING 'SEQ    CODE STATUS  MESSAGE' DELIMITED BY SIZE
025600                  INTO RES-MESSAGE.
025700           WRITE RESULT-LINE.
025800       015-WRITE-REPORT-HEADING-EXIT.
025900           EXIT.
026000      *****************************************************************
026100      *    100-LOAD-USERS -- READS USERIN ENTIRE INTO WS-USER-TABLE.  *
026200      *    USERIN IS SUPPLIED IN USR-ID ORDER AND STAYS THAT WAY ALL  *
026300      *    RUN -- SEE THE BNKFIND FILE BANNER.                        *
026400      *****************************************************************
026500       100-LOAD-USERS.
026600           PERFORM 110-READ-USERIN THRU 110-READ-USERIN-EXIT.
026700           PERFORM 120-ADD-USER-TO-TABLE THRU 120-ADD-USER-TO-TABLE-EXIT
026800               UNTIL WS-USERIN-EOF.
026900       100-LOAD-USERS-EXIT.
027000           EXIT.
027100       110-READ-USERIN.
027200           READ USERIN
027300               AT END SET WS-USERIN-EOF TO TRUE.
027400       110-READ-USERIN-EXIT.
027500           EXIT.
027600       120-ADD-USER-TO-TABLE.
027700           ADD 1 TO WS-USER-COUNT.
027800           MOVE USR-ID          TO WS-USR-TBL-ID (WS-USER-COUNT).
027900           MOVE USR-FIRST-NAME  TO WS-USR-TBL-FIRST-NAME (WS-USER-COUNT).
028000           MOVE USR-LAST-NAME   TO WS-USR-TBL-LAST-NAME (WS-USER-COUNT).
028100           MOVE USR-ADDRESS     TO WS-USR-TBL-ADDRESS (WS-USER-COUNT).
028200           PERFORM 110-READ-USERIN THRU 110-READ-USERIN-EXIT.
028300       120-ADD-USER-TO-TABLE-EXIT.
028400           EXIT.
028500      *****************************************************************
028600      *    200-PROCESS-TRANSACTIONS -- MAIN TRANSACTION LOOP.  THE    *
028700      *    READ-AHEAD THAT PRIMES THIS LOOP IS DONE IN 000-MAIN-      *
028750      *    CONTROL, BEFORE THE PERFORM ... UNTIL IS EVER TESTED.      *
028800      *****************************************************************
028900       200-PROCESS-TRANSACTIONS.
029400           ADD 1 TO WS-TRAN-SEQ-NUMBER.
029500           ADD 1 TO WS-TOTAL-READ.
029600           PERFORM 300-VALIDATE-TRANSACTION THRU 300-VALIDATE-TRANSACTION-EXIT.
029700           IF POST-LINK-PASSED
029800               PERFORM 400-DISPATCH-TRANSACTION THRU 400-DISPATCH-TRANSACTION-EXIT.
029900           PERFORM 500-BUILD-RESULT-LINE THRU 500-BUILD-RESULT-LINE-EXIT.
030000           PERFORM 600-ACCUMULATE-TOTALS THRU 600-ACCUMULATE-TOTALS-EXIT.
030100           PERFORM 210-READ-TRANIN THRU 210-READ-TRANIN-EXIT.
030200       200-PROCESS-TRANSACTIONS-EXIT.
030300           EXIT.
030400       210-READ-TRANIN.
030500           READ TRANIN
030600               AT END SET TRANIN-IS-AT-EOF TO TRUE.
030700       210-READ-TRANIN-EXIT.
030800           EXIT.
030900      *****************************************************************
031000      *    300-VALIDATE-TRANSACTION -- AU AND CA CARRY NO AMOUNT OR   *
031100      *    IBAN TO CHECK, SO THEY PASS STRAIGHT THROUGH.  CF/DP/WD    *
031200      *    VALIDATE ONE IBAN; TR VALIDATES BOTH.  DP/WD/TR ALSO       *
031300      *    VALIDATE THE AMOUNT.  POST-LINK-RETURN-CODE DOUBLES AS     *
031400      *    THIS PARAGRAPH'S PASS/FAIL FLAG SO 400-DISPATCH-           *
031500      *    TRANSACTION KNOWS WHETHER IT IS SAFE TO POST.              *
031600      *****************************************************************
031700       300-VALIDATE-TRANSACTION.
031800           SET POST-LINK-PASSED TO TRUE.
031900           MOVE SPACES TO POST-LINK-MESSAGE.
032000           IF TXN-IS-ADD-USER OR TXN-IS-CREATE-ACCOUNT
032100               GO TO 300-VALIDATE-TRANSACTION-EXIT.
032200           IF TXN-IS-DEPOSIT OR TXN-IS-WITHDRAW OR TXN-IS-TRANSFER
032300               PERFORM 310-VALIDATE-AMOUNT THRU 310-VALIDATE-AMOUNT-EXIT
032400               IF POST-LINK-FAILED
032500                   GO TO 300-VALIDATE-TRANSACTION-EXIT.
032600           PERFORM 320-VALIDATE-IBAN-1 THRU 320-VALIDATE-IBAN-1-EXIT.
032700           IF POST-LINK-FAILED
032800               GO TO 300-VALIDATE-TRANSACTION-EXIT.
032900           IF TXN-IS-TRANSFER
033000               PERFORM 330-VALIDATE-IBAN-2 THRU 330-VALIDATE-IBAN-2-EXIT.
033100       300-VALIDATE-TRANSACTION-EXIT.
033200           EXIT.
033300       310-VALIDATE-AMOUNT.
033400           MOVE 'AMT'      TO VAL-LINK-FUNCTION.
033500           MOVE TXN-AMOUNT TO VAL-LINK-RAW-AMOUNT.
033600           CALL 'BNKVAL' USING VAL-LINK-FUNCTION
033700                               VAL-LINK-RAW-AMOUNT
033800                               VAL-LINK-IBAN
033900                               VAL-LINK-CHECK-DIGITS
034000                               VAL-LINK-RETURN-CODE
034100                               VAL-LINK-MESSAGE.
034200           IF VAL-LINK-FAILED
034300               SET POST-LINK-FAILED TO TRUE
034400               MOVE VAL-LINK-MESSAGE TO POST-LINK-MESSAGE.
034500       310-VALIDATE-AMOUNT-EXIT.
034600           EXIT.
034700       320-VALIDATE-IBAN-1.
034800           MOVE 'IBN'        TO VAL-LINK-FUNCTION.
034900           MOVE TXN-IBAN-1   TO VAL-LINK-IBAN.
035000           CALL 'BNKVAL' USING VAL-LINK-FUNCTION
035100                               VAL-LINK-RAW-AMOUNT
035200                               VAL-LINK-IBAN
035300                               VAL-LINK-CHECK-DIGITS
035400                               VAL-LINK-RETURN-CODE
035500                               VAL-LINK-MESSAGE.
035600           IF VAL-LINK-FAILED
035700               SET POST-LINK-FAILED TO TRUE
035800               MOVE VAL-LINK-MESSAGE TO POST-LINK-MESSAGE.
035900       320-VALIDATE-IBAN-1-EXIT.
036000           EXIT.
036100       330-VALIDATE-IBAN-2.
036200           MOVE 'IBN'        TO VAL-LINK-FUNCTION.
036300           MOVE TXN-IBAN-2   TO VAL-LINK-IBAN.
036400           CALL 'BNKVAL' USING VAL-LINK-FUNCTION
036500                               VAL-LINK-RAW-AMOUNT
036600                               VAL-LINK-IBAN
036700                               VAL-LINK-CHECK-DIGITS
036800                               VAL-LINK-RETURN-CODE
036900                               VAL-LINK-MESSAGE.
037000           IF VAL-LINK-FAILED
037100               SET POST-LINK-FAILED TO TRUE
037200               MOVE VAL-LINK-MESSAGE TO POST-LINK-MESSAGE.
037300       330-VALIDATE-IBAN-2-EXIT.
037400           EXIT.
037500      *****************************************************************
037600      *    400-DISPATCH-TRANSACTION -- ROUTES A VALIDATED TRANSACTION *
037700      *    TO BNKUSR (AU) OR BNKPOST (CA/CF/DP/WD/TR).                *
037800      *****************************************************************
037900       400-DISPATCH-TRANSACTION.
038000           IF TXN-IS-ADD-USER
038100               PERFORM 410-DISPATCH-ADD-USER THRU 410-DISPATCH-ADD-USER-EXIT
038200           ELSE
038300           IF TXN-IS-CREATE-ACCOUNT
038400               PERFORM 420-DISPATCH-CREATE-ACCOUNT THRU
038450                       420-DISPATCH-CREATE-ACCOUNT-EXIT
038500           ELSE
038600           IF TXN-IS-CHECK-FUNDS
038700               PERFORM 430-DISPATCH-CHECK-FUNDS THRU
038750                       430-DISPATCH-CHECK-FUNDS-EXIT
038800           ELSE
038900           IF TXN-IS-DEPOSIT
039000               PERFORM 440-DISPATCH-DEPOSIT THRU 440-DISPATCH-DEPOSIT-EXIT
039100           ELSE
039200           IF TXN-IS-WITHDRAW
039300               PERFORM 450-DISPATCH-WITHDRAW THRU 450-DISPATCH-WITHDRAW-EXIT
039400           ELSE
039500           IF TXN-IS-TRANSFER
039600               PERFORM 460-DISPATCH-TRANSFER THRU 460-DISPATCH-TRANSFER-EXIT.
039700       400-DISPATCH-TRANSACTION-EXIT.
039800           EXIT.
039900       410-DISPATCH-ADD-USER.
040000           MOVE 'ADD'              TO USR-LINK-FUNCTION.
040100           MOVE TXN-AU-FIRST-NAME  TO USR-LINK-IN-FIRST-NAME.
040200           MOVE TXN-AU-LAST-NAME   TO USR-LINK-IN-LAST-NAME.
040300           MOVE TXN-AU-ADDRESS     TO USR-LINK-IN-ADDRESS.
040400           CALL 'BNKUSR' USING USR-LINK-FUNCTION
040500                               WS-USER-COUNT
040600                               WS-USER-TABLE
040700                               WS-ACCT-COUNT
040800                               WS-ACCT-TABLE
040900                               USR-LINK-IN-USER-ID
041000                               USR-LINK-IN-FIRST-NAME
041100                               USR-LINK-IN-LAST-NAME
041200                               USR-LINK-IN-ADDRESS
041300                               USR-LINK-OUT-USER-ID
041400                               USR-LINK-OUT-IBAN-COUNT
041500                               USR-LINK-OUT-IBAN-LIST
041600                               USR-LINK-RETURN-CODE
041700                               USR-LINK-MESSAGE.
041800           MOVE USR-LINK-RETURN-CODE TO POST-LINK-RETURN-CODE.
041900           IF USR-LINK-PASSED
042000               STRING 'Successfully created user with id '
042100                      DELIMITED BY SIZE
042200                      USR-LINK-OUT-USER-ID DELIMITED BY SIZE
042300                      INTO POST-LINK-MESSAGE
042400           ELSE
042500               MOVE USR-LINK-MESSAGE TO POST-LINK-MESSAGE.
042600       410-DISPATCH-ADD-USER-EXIT.
042700           EXIT.
042800       420-DISPATCH-CREATE-ACCOUNT.
042900           MOVE 'CRA'          TO POST-LINK-FUNCTION.
043000           MOVE TXN-USER-ID    TO POST-LINK-IN-USER-ID.
043100           PERFORM 470-CALL-BNKPOST THRU 470-CALL-BNKPOST-EXIT.
043200       420-DISPATCH-CREATE-ACCOUNT-EXIT.
043300           EXIT.
043400       430-DISPATCH-CHECK-FUNDS.
043500           MOVE 'CKF'          TO POST-LINK-FUNCTION.
043600           MOVE TXN-IBAN-1     TO POST-LINK-IN-IBAN-1.
043700           PERFORM 470-CALL-BNKPOST THRU 470-CALL-BNKPOST-EXIT.
043800       430-DISPATCH-CHECK-FUNDS-EXIT.
043900           EXIT.
044000       440-DISPATCH-DEPOSIT.
044100           MOVE 'DEP'          TO POST-LINK-FUNCTION.
044200           MOVE TXN-IBAN-1     TO POST-LINK-IN-IBAN-1.
044300           MOVE TXN-AMOUNT     TO POST-LINK-IN-AMOUNT.
044400           PERFORM 470-CALL-BNKPOST THRU 470-CALL-BNKPOST-EXIT.
044500           IF POST-LINK-PASSED
044600               MOVE POST-LINK-IN-AMOUNT TO LOCAL-AMOUNT-DISPLAY
044700               ADD LOCAL-AMOUNT-NUMERIC TO WS-TOTAL-DEPOSITED.
044800       440-DISPATCH-DEPOSIT-EXIT.
044900           EXIT.
045000       450-DISPATCH-WITHDRAW.
045100           MOVE 'WIT'          TO POST-LINK-FUNCTION.
045200           MOVE TXN-IBAN-1     TO POST-LINK-IN-IBAN-1.
045300           MOVE TXN-AMOUNT     TO POST-LINK-IN-AMOUNT.
045400           PERFORM 470-CALL-BNKPOST THRU 470-CALL-BNKPOST-EXIT.
045500           IF POST-LINK-PASSED
045600               MOVE POST-LINK-IN-AMOUNT TO LOCAL-AMOUNT-DISPLAY
045700               ADD LOCAL-AMOUNT-NUMERIC TO WS-TOTAL-WITHDRAWN.
045800       450-DISPATCH-WITHDRAW-EXIT.
045900           EXIT.
046000       460-DISPATCH-TRANSFER.
046100           MOVE 'TRF'          TO POST-LINK-FUNCTION.
046200           MOVE TXN-IBAN-1     TO POST-LINK-IN-IBAN-1.
046300           MOVE TXN-IBAN-2     TO POST-LINK-IN-IBAN-2.
046400           MOVE TXN-AMOUNT     TO POST-LINK-IN-AMOUNT.
046500           PERFORM 470-CALL-BNKPOST THRU 470-CALL-BNKPOST-EXIT.
046600           IF POST-LINK-PASSED
046700               MOVE POST-LINK-IN-AMOUNT TO LOCAL-AMOUNT-DISPLAY
046800               ADD LOCAL-AMOUNT-NUMERIC TO WS-TOTAL-TRANSFERRED.
046900       460-DISPATCH-TRANSFER-EXIT.
047000           EXIT.
047100       470-CALL-BNKPOST.
047200           CALL 'BNKPOST' USING POST-LINK-FUNCTION
047300                                WS-USER-COUNT
047400                                WS-USER-TABLE
047500                                WS-ACCT-COUNT
047600                                WS-ACCT-TABLE
047700                                POST-LINK-IN-USER-ID
047800                                POST-LINK-IN-IBAN-1
047900                                POST-LINK-IN-IBAN-2
048000                                POST-LINK-IN-AMOUNT
048100                                POST-LINK-OUT-IBAN
048200                                POST-LINK-OUT-BALANCE
048300                                POST-LINK-RETURN-CODE
048400                                POST-LINK-MESSAGE.
048500       470-CALL-BNKPOST-EXIT.
048600           EXIT.
048700      *****************************************************************
048800      *    500-BUILD-RESULT-LINE -- ONE DETAIL LINE PER TRANSACTION,  *
048900      *    REGARDLESS OF WHICH STAGE (VALIDATION OR POSTING) FAILED.  *
049000      *****************************************************************
049100       500-BUILD-RESULT-LINE.
049200           MOVE SPACES             TO RESULT-LINE.
049300           MOVE WS-TRAN-SEQ-NUMBER TO RES-SEQ.
049400           MOVE TXN-CODE           TO RES-CODE.
049500           IF POST-LINK-PASSED
049600               MOVE 'SUCCESS'      TO RES-STATUS
049700           ELSE
049800               MOVE 'FAILURE'      TO RES-STATUS.
049900           MOVE POST-LINK-MESSAGE TO RES-MESSAGE.
050000           WRITE RESULT-LINE.
050100       500-BUILD-RESULT-LINE-EXIT.
050200           EXIT.
050300      *****************************************************************
050400      *    600-ACCUMULATE-TOTALS                                      *
050500      *****************************************************************
050600       600-ACCUMULATE-TOTALS.
050700           IF POST-LINK-PASSED
050800               ADD 1 TO WS-TOTAL-SUCCESS
050900           ELSE
051000               ADD 1 TO WS-TOTAL-FAILED.
051100       600-ACCUMULATE-TOTALS-EXIT.
051200           EXIT.
051300      *****************************************************************
051400      *    800-WRITE-CONTROL-TOTALS                                   *
051500      *****************************************************************
051600       800-WRITE-CONTROL-TOTALS.
051650           MOVE SPACES TO RESULT-LINE.
051700           WRITE RESULT-LINE.
051750           MOVE SPACES TO RESULT-LINE.
051800           MOVE WS-TOTAL-READ TO WS-EDIT-COUNT.
051850           STRING 'TRANSACTIONS READ ' DELIMITED BY SIZE
051900                  WS-EDIT-COUNT        DELIMITED BY SIZE
051950                  INTO RES-MESSAGE.
052000           WRITE RESULT-LINE.
052050           MOVE SPACES TO RESULT-LINE.
052100           MOVE WS-TOTAL-SUCCESS TO WS-EDIT-COUNT.
052150           STRING 'SUCCESSFUL        ' DELIMITED BY SIZE
052200                  WS-EDIT-COUNT        DELIMITED BY SIZE
052250                  INTO RES-MESSAGE.
052300           WRITE RESULT-LINE.
052350           MOVE SPACES TO RESULT-LINE.
052400           MOVE WS-TOTAL-FAILED TO WS-EDIT-COUNT.
052450           STRING 'FAILED            ' DELIMITED BY SIZE
052500                  WS-EDIT-COUNT        DELIMITED BY SIZE
052550                  INTO RES-MESSAGE.
052600           WRITE RESULT-LINE.
052650           MOVE SPACES TO RESULT-LINE.
052700           MOVE WS-TOTAL-DEPOSITED TO WS-EDIT-AMOUNT.
052750           STRING 'TOTAL DEPOSITED   ' DELIMITED BY SIZE
052800                  WS-EDIT-AMOUNT       DELIMITED BY SIZE
052850                  INTO RES-MESSAGE.
052900           WRITE RESULT-LINE.
052950           MOVE SPACES TO RESULT-LINE.
053000           MOVE WS-TOTAL-WITHDRAWN TO WS-EDIT-AMOUNT.
053050           STRING 'TOTAL WITHDRAWN   ' DELIMITED BY SIZE
053100                  WS-EDIT-AMOUNT       DELIMITED BY SIZE
053150                  INTO RES-MESSAGE.
053200           WRITE RESULT-LINE.
053250           MOVE SPACES TO RESULT-LINE.
053300           MOVE WS-TOTAL-TRANSFERRED TO WS-EDIT-AMOUNT.
053350           STRING 'TOTAL TRANSFERRED ' DELIMITED BY SIZE
053400                  WS-EDIT-AMOUNT       DELIMITED BY SIZE
053450                  INTO RES-MESSAGE.
053500           WRITE RESULT-LINE.
054900       800-WRITE-CONTROL-TOTALS-EXIT.
055000           EXIT.
055100      *****************************************************************
055200      *    820-SORT-ACCOUNTS -- PLAIN EXCHANGE (BUBBLE) SORT OF THE   *
055300      *    IN-STORAGE ACCOUNT TABLE INTO ASCENDING IBAN ORDER.  THE   *
055400      *    TABLE NEVER HOLDS MORE THAN A FEW THOUSAND ENTRIES IN ANY  *
055500      *    ONE OVERNIGHT RUN SO AN O(N**2) SORT IS CHEAP ENOUGH, AND  *
055600      *    IT KEEPS US OUT OF A DATASET SORT STEP FOR A TABLE THAT IS *
055700      *    BUILT AND CONSUMED ENTIRELY IN STORAGE WITHIN ONE STEP.    *
055800      *****************************************************************
055900       820-SORT-ACCOUNTS.
056000           IF WS-ACCT-COUNT < 2
056100               GO TO 820-SORT-ACCOUNTS-EXIT.
056200           PERFORM 822-SORT-OUTER-PASS THRU 822-SORT-OUTER-PASS-EXIT
056300               VARYING WS-SORT-OUTER-IDX FROM 1 BY 1
056400               UNTIL WS-SORT-OUTER-IDX > WS-ACCT-COUNT - 1.
056500       820-SORT-ACCOUNTS-EXIT.
056600           EXIT.
056700       822-SORT-OUTER-PASS.
056800           PERFORM 824-SORT-INNER-COMPARE THRU 824-SORT-INNER-COMPARE-EXIT
056900               VARYING WS-SORT-INNER-IDX FROM 1 BY 1
057000               UNTIL WS-SORT-INNER-IDX > WS-ACCT-COUNT - WS-SORT-OUTER-IDX.
057100       822-SORT-OUTER-PASS-EXIT.
057200           EXIT.
057300       824-SORT-INNER-COMPARE.
057400           IF WS-ACCT-TBL-IBAN (WS-SORT-INNER-IDX) >
057500              WS-ACCT-TBL-IBAN (WS-SORT-INNER-IDX + 1)
057600               PERFORM 826-SORT-SWAP-ENTRIES THRU 826-SORT-SWAP-ENTRIES-EXIT.
057700       824-SORT-INNER-COMPARE-EXIT.
057800           EXIT.
057900       826-SORT-SWAP-ENTRIES.
058000           MOVE WS-ACCT-ENTRY (WS-SORT-INNER-IDX)
058100               TO WS-SORT-SWAP-ENTRY.
058200           MOVE WS-ACCT-ENTRY (WS-SORT-INNER-IDX + 1)
058300               TO WS-ACCT-ENTRY (WS-SORT-INNER-IDX).
058400           MOVE WS-SORT-SWAP-ENTRY
058500               TO WS-ACCT-ENTRY (WS-SORT-INNER-IDX + 1).
058600       826-SORT-SWAP-ENTRIES-EXIT.
058700           EXIT.
058800      *****************************************************************
058900      *    830-WRITE-ACCOUNT-MASTER -- WRITES THE FULL TABLE, NOW IN  *
059000      *    IBAN ORDER, OUT TO ACCTOUT.                                *
059100      *****************************************************************
059200       830-WRITE-ACCOUNT-MASTER.
059300           IF WS-ACCT-COUNT = 0
059400               GO TO 830-WRITE-ACCOUNT-MASTER-EXIT.
059500           PERFORM 832-WRITE-ONE-ACCOUNT THRU 832-WRITE-ONE-ACCOUNT-EXIT
059600               VARYING WS-ACCT-IDX FROM 1 BY 1
059700               UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
059800       830-WRITE-ACCOUNT-MASTER-EXIT.
059900           EXIT.
060000       832-WRITE-ONE-ACCOUNT.
060100           MOVE WS-ACCT-TBL-IBAN (WS-ACCT-IDX)    TO ACCT-IBAN.
060200           MOVE WS-ACCT-TBL-USER-ID (WS-ACCT-IDX) TO ACCT-USER-ID.
060300           MOVE WS-ACCT-TBL-BALANCE (WS-ACCT-IDX) TO ACCT-BALANCE.
060400           WRITE ACCTOUT-RECORD.
060500       832-WRITE-ONE-ACCOUNT-EXIT.
060600           EXIT.
060700      *****************************************************************
060800      *    840-WRITE-USER-MASTER -- WRITES THE FULL CUSTOMER TABLE,   *
060900      *    STILL IN USR-ID ORDER, OUT TO USEROUT.                     *
061000      *****************************************************************
061100       840-WRITE-USER-MASTER.
061200           IF WS-USER-COUNT = 0
061300               GO TO 840-WRITE-USER-MASTER-EXIT.
061400           PERFORM 842-WRITE-ONE-USER THRU 842-WRITE-ONE-USER-EXIT
061500               VARYING WS-USER-IDX FROM 1 BY 1
061600               UNTIL WS-USER-IDX > WS-USER-COUNT.
061700       840-WRITE-USER-MASTER-EXIT.
061800           EXIT.
061900       842-WRITE-ONE-USER.
062000           MOVE WS-USR-TBL-ID (WS-USER-IDX)         TO USR-ID.
062100           MOVE WS-USR-TBL-FIRST-NAME (WS-USER-IDX) TO USR-FIRST-NAME.
062200           MOVE WS-USR-TBL-LAST-NAME (WS-USER-IDX)  TO USR-LAST-NAME.
062300           MOVE WS-USR-TBL-ADDRESS (WS-USER-IDX)    TO USR-ADDRESS.
062400           WRITE USEROUT-RECORD.
062500       842-WRITE-ONE-USER-EXIT.
062600           EXIT.
062700      *****************************************************************
062800      *    900-CLOSE-FILES                                            *
062850      *****************************************************************
062900       900-CLOSE-FILES.
063000           CLOSE USERIN
063100                 TRANIN
063200                 ACCTOUT
063300                 USEROUT
063400                 RESULT.
063500       900-CLOSE-FILES-EXIT.
063600           EXIT.

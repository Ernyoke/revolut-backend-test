000100      *****************************************************************
000200      *                                                               *
000300      *    PROGRAM:   BNKPOST                                        *
000400      *    RUN:       OVERNIGHT ACCOUNT-TRANSFER POSTING RUN          *
000500      *                                                               *
000600      *    ACCOUNT-MASTER POSTING SUBROUTINE.  OPENS NEW ACCOUNTS     *
000700      *    (STAMPING A FRESH IBAN), AND CARRIES OUT CHECK-FUNDS,      *
000800      *    DEPOSIT, WITHDRAWAL AND TRANSFER AGAINST THE IN-STORAGE    *
000900      *    ACCOUNT TABLE BNKMAIN PASSES IN BY REFERENCE.  REPLACES    *
001000      *    THE OLD TELLER-WINDOW TRANSFER-SLIP PROCESS -- SAME JOB,   *
001100      *    MONEY MOVES BETWEEN TWO TABLE ENTRIES NOW INSTEAD OF       *
001200      *    BETWEEN TWO PAPER SLIPS AT THE COUNTER.                    *
001300      *                                                               *
001400      *****************************************************************
001500       IDENTIFICATION DIVISION.
001600      *****************************************************************
001700       PROGRAM-ID.    BNKPOST.
001800       AUTHOR.        M VASILESCU.
001900       INSTALLATION.  CARPATI STATE BANK - BATCH SYSTEMS.
002000       DATE-WRITTEN.  04/02/89.
002100       DATE-COMPILED.
002200       SECURITY.      CONFIDENTIAL.
002300      *****************************************************************
002400      *  CHANGE LOG                                                   *
002500      *                                                               *
002600      *  04/02/89  MV  ORIG - CREATE-ACCOUNT, DEPOSIT AND WITHDRAW    *
002700      *                PULLED TOGETHER INTO ONE POSTING SUBROUTINE.   *
002800      *  09/14/89  MV  CHECK-FUNDS FUNCTION ADDED FOR THE TELLER      *
002900      *                BALANCE-ENQUIRY FEED.                          *
003000      *  02/03/90  RJ  TRANSFER FUNCTION ADDED.  FIRST CUT DEBITED    *
003100      *                THE SENDER AND CREDITED THE RECEIVER WITHOUT   *
003200      *                CHECKING THE RECEIVER EXISTED -- AUDIT FLAGGED *
003300      *                THIS, SEE 02/20/90 BELOW.                      *
003400      *  02/20/90  RJ  TRANSFER NOW CONFIRMS THE RECEIVER ACCOUNT     *
003500      *                EXISTS BEFORE THE SENDER'S DEBIT IS LEFT       *
003600      *                STANDING -- RE-CREDITS THE SENDER AND FAILS    *
003700      *                THE WHOLE TRANSFER IF THE RECEIVER IS NOT      *
003800      *                FOUND, SO NO MONEY IS LOST IN THE MASTER.      *
003900      *  06/02/93  LD  150-GENERATE-IBAN ADDED -- ACCOUNT NUMBERS     *
004000      *                ARE NOW ISSUED AS FULL IBANS, NOT THE OLD      *
004100      *                SIX-DIGIT INTERNAL ACCOUNT NUMBER.             *
004200      *  07/30/96  LD  S9(13)V99 WIDENED FROM S9(9)V99 TO MATCH THE   *
004300      *                ACCOUNT MASTER CHANGE.                         *
004400      *  01/11/99  CE  YEAR 2000 REVIEW -- NO DATE FIELDS IN THIS     *
004500      *                PROGRAM, NO CENTURY WINDOW TO FIX.  SIGNED OFF.*
004600      *  08/09/26  RJP TICKET BNK-0001 -- REWORKED FOR THE NEW        *
004700      *                RETAIL-BANKING OVERNIGHT TRANSFER RUN.         *
004800      *****************************************************************
004900       ENVIRONMENT DIVISION.
005000      *****************************************************************
005100       CONFIGURATION SECTION.
005200       SOURCE-COMPUTER.   IBM-370.
005300       OBJECT-COMPUTER.   IBM-370.
005400       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005500      *****************************************************************
005600       DATA DIVISION.
005700      *****************************************************************
005800       WORKING-STORAGE SECTION.
005805      *
005806      *    SCALAR WORK FIELDS, 77 LEVEL -- HOUSE HABIT FOR A STANDALONE
005807      *    ITEM WITH NO SUBORDINATE BREAKDOWN, SAME AS THE OLD ONLINE
005808      *    PROGRAMS CARRIED THEIR RETURN-CODE/TOKEN FIELDS.
005809       77  BANK-CODE                   PIC X(04) VALUE 'CRPT'.
005810       77  NEXT-ACCT-SEQ               PIC 9(16) COMP-3 VALUE 0.
005811      *
005850      *
005860      *    LOCAL NUMERIC VIEW OF THE TRANSACTION AMOUNT -- THE
005870      *    LINKAGE FIELDS CARRY IT AS THE SAME 16-BYTE SIGN-TRAILING
005880      *    DISPLAY IMAGE USED ON TRANIN, REDEFINED HERE SO DEPOSIT,
005890      *    WITHDRAW AND TRANSFER CAN DO ARITHMETIC ON IT DIRECTLY.
005895       01  LOCAL-AMOUNT-AREA.
005896           05  LOCAL-AMOUNT-DISPLAY    PIC X(16).
005897           05  LOCAL-AMOUNT-NUMERIC REDEFINES LOCAL-AMOUNT-DISPLAY
005898                                       PIC S9(13)V99
005899                                       SIGN IS TRAILING SEPARATE.
005900      *
005901      *    EDITED VIEW OF A BALANCE FOR THE CHECK-FUNDS MESSAGE TEXT --
005902      *    SAME FLOATING-SIGN EDIT PICTURE BNKMAIN USES ON THE CONTROL-
005903      *    TOTALS LINE.
005904       01  LOCAL-BALANCE-EDIT          PIC -(14)9.99.
005905      *
006000      *    (BANK-CODE AND NEXT-ACCT-SEQ ARE CARRIED AT THE 77 LEVEL,
006100      *    TOP OF THIS SECTION.)  THIS IS A CALLED SUBPROGRAM'S OWN
006200      *    WORKING-STORAGE, WHICH STAYS PUT BETWEEN CALLS WITHIN THE
006300      *    SAME RUN UNIT -- NO SEPARATE COUNTER FILE OR COMMON AREA IS
006400      *    NEEDED TO KEEP IT GOING ACROSS EVERY CA TRANSACTION IN THE
006450      *    RUN.
006700      *
006800       01  GEN-IBAN-WORK.
006900           05  GEN-IBAN-COUNTRY        PIC X(02) VALUE 'RO'.
007000           05  GEN-IBAN-CHECK-DIGITS   PIC X(02).
007100           05  GEN-IBAN-BANK-CODE      PIC X(04).
007200           05  GEN-IBAN-ACCT-NUMBER    PIC 9(16).
007300       01  GEN-IBAN-WORK-R REDEFINES GEN-IBAN-WORK.
007400           05  GEN-IBAN-FULL           PIC X(24).
007500      *
007600       01  VAL-LINK-FUNCTION           PIC X(03).
007700       01  VAL-LINK-RAW-AMOUNT         PIC X(16).
007800       01  VAL-LINK-IBAN               PIC X(24).
007900       01  VAL-LINK-CHECK-DIGITS       PIC 9(02).
008000       01  VAL-LINK-RETURN-CODE        PIC 9(01).
008100           88  VAL-LINK-PASSED             VALUE 0.
008200           88  VAL-LINK-FAILED             VALUE 1.
008300       01  VAL-LINK-MESSAGE            PIC X(80).
008400      *
008500       01  USR-LINK-FUNCTION           PIC X(03) VALUE 'GET'.
008600       01  USR-LINK-IN-USER-ID         PIC 9(06).
008700       01  USR-LINK-IN-FIRST-NAME      PIC X(20).
008800       01  USR-LINK-IN-LAST-NAME       PIC X(20).
008900       01  USR-LINK-IN-ADDRESS         PIC X(60).
009000       01  USR-LINK-OUT-USER-ID        PIC 9(06).
009100       01  USR-LINK-OUT-IBAN-COUNT     PIC 9(04) COMP.
009200       01  USR-LINK-OUT-IBAN-LIST.
009300           05  USR-LINK-OUT-IBAN-ENTRY PIC X(24) OCCURS 500 TIMES.
009400       01  USR-LINK-RETURN-CODE        PIC 9(01).
009500           88  USR-LINK-PASSED             VALUE 0.
009600           88  USR-LINK-FAILED             VALUE 1.
009700       01  USR-LINK-MESSAGE            PIC X(80).
009800      *
009900       01  FIND-LINK-FUNCTION          PIC X(04) VALUE 'ACCT'.
010000       01  FIND-LINK-KEY-USER-ID       PIC 9(06).
010100       01  FIND-LINK-KEY-IBAN          PIC X(24).
010200       01  FIND-LINK-RESULT-INDEX      PIC 9(06) COMP.
010300       01  FIND-LINK-RETURN-CODE       PIC 9(01).
010400           88  FIND-LINK-WAS-FOUND         VALUE 0.
010500           88  FIND-LINK-WAS-NOT-FOUND     VALUE 1.
010600       01  DUMMY-USR-COUNT             PIC 9(06) COMP VALUE 0.
010700       01  DUMMY-USR-TABLE.
010800           05  DUMMY-USR-ENTRY         OCCURS 1 TIMES.
010900               10  FILLER              PIC X(06).
011000      *
011100       01  SENDER-TABLE-INDEX          PIC 9(06) COMP.
011200       01  SENDER-PRE-DEBIT-BALANCE    PIC S9(13)V99.
011300       01  RECEIVER-TABLE-INDEX        PIC 9(06) COMP.
011400      *****************************************************************
011500       LINKAGE SECTION.
011600      *****************************************************************
011700       01  POST-FUNCTION               PIC X(03).
011800           88  POST-IS-CREATE-ACCOUNT      VALUE 'CRA'.
011900           88  POST-IS-CHECK-FUNDS         VALUE 'CKF'.
012000           88  POST-IS-DEPOSIT             VALUE 'DEP'.
012100           88  POST-IS-WITHDRAW            VALUE 'WIT'.
012200           88  POST-IS-TRANSFER            VALUE 'TRF'.
012300      *
012400       01  POST-USR-COUNT              PIC 9(06) COMP.
012500       01  POST-USR-TABLE.
012600           05  POST-USR-ENTRY          OCCURS 1 TO 200000 TIMES
012700                                       DEPENDING ON POST-USR-COUNT
012800                                       INDEXED BY POST-USR-IDX.
012900               10  POST-USR-TBL-ID         PIC 9(06).
013000               10  POST-USR-TBL-FIRST-NAME PIC X(20).
013100               10  POST-USR-TBL-LAST-NAME  PIC X(20).
013200               10  POST-USR-TBL-ADDRESS    PIC X(60).
013300      *
013400       01  POST-ACCT-COUNT             PIC 9(06) COMP.
013500       01  POST-ACCT-TABLE.
013600           05  POST-ACCT-ENTRY         OCCURS 1 TO 200000 TIMES
013700                                       DEPENDING ON POST-ACCT-COUNT
013800                                       INDEXED BY POST-ACCT-IDX.
013900               10  POST-ACCT-TBL-IBAN      PIC X(24).
013910               10  POST-ACCT-TBL-IBAN-PARTS REDEFINES
013920                                       POST-ACCT-TBL-IBAN.
013930                   15  POST-ACCT-TBL-IBAN-COUNTRY PIC X(02).
013940                   15  POST-ACCT-TBL-IBAN-CHECK   PIC X(02).
013950                   15  POST-ACCT-TBL-IBAN-BANK    PIC X(04).
013960                   15  POST-ACCT-TBL-IBAN-ACCT-NO PIC X(16).
014000               10  POST-ACCT-TBL-USER-ID   PIC 9(06).
014100               10  POST-ACCT-TBL-BALANCE   PIC S9(13)V99.
014200      *
014300       01  POST-IN-USER-ID             PIC 9(06).
014400       01  POST-IN-IBAN-1              PIC X(24).
014500       01  POST-IN-IBAN-2              PIC X(24).
014600       01  POST-IN-AMOUNT              PIC X(16).
014700       01  POST-OUT-IBAN               PIC X(24).
014800       01  POST-OUT-BALANCE            PIC S9(13)V99.
014900       01  POST-RETURN-CODE            PIC 9(01).
015000           88  POST-PASSED                 VALUE 0.
015100           88  POST-FAILED                 VALUE 1.
015200       01  POST-MESSAGE                PIC X(80).
015300      *****************************************************************
015400       PROCEDURE DIVISION USING POST-FUNCTION
015500                                POST-USR-COUNT
015600                                POST-USR-TABLE
015700                                POST-ACCT-COUNT
015800                                POST-ACCT-TABLE
015900                                POST-IN-USER-ID
016000                                POST-IN-IBAN-1
016100                                POST-IN-IBAN-2
016200                                POST-IN-AMOUNT
016300                                POST-OUT-IBAN
016400                                POST-OUT-BALANCE
016500                                POST-RETURN-CODE
016600                                POST-MESSAGE.
016700      *****************************************************************
016800       000-MAIN-CONTROL.
016900           MOVE 0 TO POST-RETURN-CODE.
017000           MOVE SPACES TO POST-MESSAGE.
017100           IF POST-IS-CREATE-ACCOUNT
017200               PERFORM 100-CREATE-ACCOUNT THRU
017210                       100-CREATE-ACCOUNT-EXIT
017300           ELSE
017400           IF POST-IS-CHECK-FUNDS
017500               PERFORM 200-CHECK-FUNDS THRU
017510                       200-CHECK-FUNDS-EXIT
017600           ELSE
017700           IF POST-IS-DEPOSIT
017800               PERFORM 300-DEPOSIT THRU
017810                       300-DEPOSIT-EXIT
017900           ELSE
018000           IF POST-IS-WITHDRAW
018100               PERFORM 400-WITHDRAW THRU
018110                       400-WITHDRAW-EXIT
018200           ELSE
018300           IF POST-IS-TRANSFER
018400               PERFORM 500-TRANSFER THRU
018410                       500-TRANSFER-EXIT.
018500           GOBACK.
018600      *****************************************************************
018700      *    100-CREATE-ACCOUNT -- THE OWNING USER MUST ALREADY EXIST.  *
018800      *    A FRESH IBAN IS STAMPED AND THE NEW ENTRY IS APPENDED TO   *
018900      *    THE ACCOUNT TABLE WITH A ZERO OPENING BALANCE.             *
019000      *****************************************************************
019100       100-CREATE-ACCOUNT.
019200           MOVE 'GET'           TO USR-LINK-FUNCTION.
019300           MOVE POST-IN-USER-ID TO USR-LINK-IN-USER-ID.
019400           CALL 'BNKUSR' USING USR-LINK-FUNCTION
019500                               POST-USR-COUNT
019600                               POST-USR-TABLE
019700                               DUMMY-USR-COUNT
019800                               DUMMY-USR-TABLE
019900                               USR-LINK-IN-USER-ID
020000                               USR-LINK-IN-FIRST-NAME
020100                               USR-LINK-IN-LAST-NAME
020200                               USR-LINK-IN-ADDRESS
020300                               USR-LINK-OUT-USER-ID
020400                               USR-LINK-OUT-IBAN-COUNT
020500                               USR-LINK-OUT-IBAN-LIST
020600                               USR-LINK-RETURN-CODE
020700                               USR-LINK-MESSAGE.
020800           IF USR-LINK-FAILED
020900               SET POST-FAILED TO TRUE
021000               STRING 'No user found with id of ' DELIMITED BY SIZE
021100                      POST-IN-USER-ID DELIMITED BY SIZE
021200                      INTO POST-MESSAGE
021300               GO TO 100-CREATE-ACCOUNT-EXIT.
021400           PERFORM 150-GENERATE-IBAN THRU 150-GENERATE-IBAN-EXIT.
021500           ADD 1 TO POST-ACCT-COUNT.
021600           MOVE POST-OUT-IBAN   TO POST-ACCT-TBL-IBAN (POST-ACCT-COUNT).
021700           MOVE POST-IN-USER-ID TO POST-ACCT-TBL-USER-ID (POST-ACCT-COUNT).
021800           MOVE 0               TO POST-ACCT-TBL-BALANCE (POST-ACCT-COUNT).
021900           SET POST-PASSED TO TRUE.
022000           MOVE 'Successfully created account!' TO POST-MESSAGE.
022100       100-CREATE-ACCOUNT-EXIT.
022200           EXIT.
022300      *****************************************************************
022400      *    150-GENERATE-IBAN -- BBAN = BANK CODE + NEXT SEQUENCE      *
022500      *    NUMBER, ZERO-PADDED TO 16 DIGITS.  THE CHECK DIGITS ARE    *
022600      *    SET TO '00' AND HANDED TO BNKVAL'S GEN FUNCTION, WHICH     *
022700      *    RUNS THE SAME MOD-97 PASS 200-VALIDATE-IBAN USES TO CHECK  *
022800      *    AN IBAN, ONLY BACKWARDS -- IT COMES BACK WITH THE PAIR TO  *
022900      *    STAMP IN PLACE OF THE PLACEHOLDER '00'.                    *
023000      *****************************************************************
023100       150-GENERATE-IBAN.
023200           ADD 1 TO NEXT-ACCT-SEQ.
023300           MOVE '00'             TO GEN-IBAN-CHECK-DIGITS.
023400           MOVE BANK-CODE        TO GEN-IBAN-BANK-CODE.
023500           MOVE NEXT-ACCT-SEQ    TO GEN-IBAN-ACCT-NUMBER.
023600           MOVE 'GEN'            TO VAL-LINK-FUNCTION.
023700           MOVE GEN-IBAN-FULL    TO VAL-LINK-IBAN.
023800           CALL 'BNKVAL' USING VAL-LINK-FUNCTION
023900                               VAL-LINK-RAW-AMOUNT
024000                               VAL-LINK-IBAN
024100                               VAL-LINK-CHECK-DIGITS
024200                               VAL-LINK-RETURN-CODE
024300                               VAL-LINK-MESSAGE.
024400           MOVE VAL-LINK-CHECK-DIGITS TO GEN-IBAN-CHECK-DIGITS.
024500           MOVE GEN-IBAN-FULL    TO POST-OUT-IBAN.
024600       150-GENERATE-IBAN-EXIT.
024700           EXIT.
024800      *****************************************************************
024900      *    200-CHECK-FUNDS -- REPORTS THE CURRENT BALANCE OF AN       *
025000      *    EXISTING ACCOUNT.  NO TABLE CHANGE.                        *
025100      *****************************************************************
025200       200-CHECK-FUNDS.
025300           MOVE POST-IN-IBAN-1 TO FIND-LINK-KEY-IBAN.
025400           CALL 'BNKFIND' USING FIND-LINK-FUNCTION
025500                                DUMMY-USR-COUNT
025600                                DUMMY-USR-TABLE
025700                                POST-ACCT-COUNT
025800                                POST-ACCT-TABLE
025900                                FIND-LINK-KEY-USER-ID
026000                                FIND-LINK-KEY-IBAN
026100                                FIND-LINK-RESULT-INDEX
026200                                FIND-LINK-RETURN-CODE.
026300           IF FIND-LINK-WAS-NOT-FOUND
026400               SET POST-FAILED TO TRUE
026500               STRING 'No account found with iban ' DELIMITED BY SIZE
026600                      POST-IN-IBAN-1 DELIMITED BY SIZE
026700                      INTO POST-MESSAGE
026800               GO TO 200-CHECK-FUNDS-EXIT.
026900           MOVE POST-ACCT-TBL-BALANCE (FIND-LINK-RESULT-INDEX)
027000               TO POST-OUT-BALANCE.
027050           MOVE POST-OUT-BALANCE TO LOCAL-BALANCE-EDIT.
027100           SET POST-PASSED TO TRUE.
027200           STRING 'Current balance on iban ' DELIMITED BY SIZE
027400                  POST-IN-IBAN-1 DELIMITED BY SIZE
027450                  ' is ' DELIMITED BY SIZE
027500                  LOCAL-BALANCE-EDIT DELIMITED BY SIZE
027600                  INTO POST-MESSAGE.
027700       200-CHECK-FUNDS-EXIT.
027800           EXIT.
027900      *****************************************************************
028000      *    300-DEPOSIT -- ACCOUNT MUST EXIST; BALANCE IS INCREASED    *
028100      *    BY THE FULL AMOUNT, NO UPPER LIMIT.                        *
028200      *****************************************************************
028300       300-DEPOSIT.
028400           MOVE POST-IN-IBAN-1 TO FIND-LINK-KEY-IBAN.
028500           CALL 'BNKFIND' USING FIND-LINK-FUNCTION
028600                                DUMMY-USR-COUNT
028700                                DUMMY-USR-TABLE
028800                                POST-ACCT-COUNT
028900                                POST-ACCT-TABLE
029000                                FIND-LINK-KEY-USER-ID
029100                                FIND-LINK-KEY-IBAN
029200                                FIND-LINK-RESULT-INDEX
029300                                FIND-LINK-RETURN-CODE.
029400           IF FIND-LINK-WAS-NOT-FOUND
029500               SET POST-FAILED TO TRUE
029600               STRING 'No account found with iban ' DELIMITED BY SIZE
029700                      POST-IN-IBAN-1 DELIMITED BY SIZE
029800                      INTO POST-MESSAGE
029900               GO TO 300-DEPOSIT-EXIT.
030000           MOVE POST-IN-AMOUNT TO LOCAL-AMOUNT-DISPLAY.
030100           ADD LOCAL-AMOUNT-NUMERIC
030200               TO POST-ACCT-TBL-BALANCE (FIND-LINK-RESULT-INDEX).
030300           MOVE POST-ACCT-TBL-BALANCE (FIND-LINK-RESULT-INDEX)
030400               TO POST-OUT-BALANCE.
030500           SET POST-PASSED TO TRUE.
030600           MOVE 'Successfully deposited amount!' TO POST-MESSAGE.
030700       300-DEPOSIT-EXIT.
030800           EXIT.
030900      *****************************************************************
031000      *    400-WITHDRAW -- ACCOUNT MUST EXIST; BALANCE MAY NOT GO     *
031100      *    BELOW ZERO.                                                *
031200      *****************************************************************
031300       400-WITHDRAW.
031400           MOVE POST-IN-IBAN-1 TO FIND-LINK-KEY-IBAN.
031500           CALL 'BNKFIND' USING FIND-LINK-FUNCTION
031600                                DUMMY-USR-COUNT
031700                                DUMMY-USR-TABLE
031800                                POST-ACCT-COUNT
031900                                POST-ACCT-TABLE
032000                                FIND-LINK-KEY-USER-ID
032100                                FIND-LINK-KEY-IBAN
032200                                FIND-LINK-RESULT-INDEX
032300                                FIND-LINK-RETURN-CODE.
032400           IF FIND-LINK-WAS-NOT-FOUND
032500               SET POST-FAILED TO TRUE
032600               STRING 'No account found with iban ' DELIMITED BY SIZE
032700                      POST-IN-IBAN-1 DELIMITED BY SIZE
032800                      INTO POST-MESSAGE
032900               GO TO 400-WITHDRAW-EXIT.
033000           MOVE POST-IN-AMOUNT TO LOCAL-AMOUNT-DISPLAY.
033100           COMPUTE POST-OUT-BALANCE =
033200               POST-ACCT-TBL-BALANCE (FIND-LINK-RESULT-INDEX)
033300               - LOCAL-AMOUNT-NUMERIC.
033400           IF POST-OUT-BALANCE < 0
033450               SET POST-FAILED TO TRUE
033500               STRING 'Not enough amount on account with iban '
033600                      DELIMITED BY SIZE
033700                      POST-IN-IBAN-1 DELIMITED BY SIZE
033800                      INTO POST-MESSAGE
033900               GO TO 400-WITHDRAW-EXIT.
034000           MOVE POST-OUT-BALANCE
034100               TO POST-ACCT-TBL-BALANCE (FIND-LINK-RESULT-INDEX).
034200           SET POST-PASSED TO TRUE.
034300           MOVE 'Successfully withdrawn amount!' TO POST-MESSAGE.
034400       400-WITHDRAW-EXIT.
034500           EXIT.
034600      *****************************************************************
034700      *    500-TRANSFER -- WITHDRAW FROM THE SENDER, THEN CONFIRM THE *
034800      *    RECEIVER EXISTS BEFORE DEPOSITING.  IF THE RECEIVER IS NOT *
034900      *    FOUND, THE SENDER'S DEBIT IS BACKED OUT BEFORE RETURNING   *
035000      *    THE FAILURE, SO THE TRANSFER NEVER LOSES MONEY.            *
035100      *****************************************************************
035200       500-TRANSFER.
035300           PERFORM 400-WITHDRAW THRU 400-WITHDRAW-EXIT.
035400           IF POST-FAILED
035500               GO TO 500-TRANSFER-EXIT.
035600           MOVE FIND-LINK-RESULT-INDEX TO SENDER-TABLE-INDEX.
035700           MOVE POST-ACCT-TBL-BALANCE (SENDER-TABLE-INDEX)
035800               TO SENDER-PRE-DEBIT-BALANCE.
035900           ADD LOCAL-AMOUNT-NUMERIC TO SENDER-PRE-DEBIT-BALANCE.
036000      *
036100      *        SENDER-PRE-DEBIT-BALANCE NOW HOLDS WHAT THE SENDER'S
036200      *        BALANCE WAS BEFORE THIS TRANSFER'S DEBIT, IN CASE THE
036300      *        RECEIVER TURNS OUT NOT TO EXIST.
036400           MOVE POST-IN-IBAN-2 TO FIND-LINK-KEY-IBAN.
036500           CALL 'BNKFIND' USING FIND-LINK-FUNCTION
036600                                DUMMY-USR-COUNT
036700                                DUMMY-USR-TABLE
036800                                POST-ACCT-COUNT
036900                                POST-ACCT-TABLE
037000                                FIND-LINK-KEY-USER-ID
037100                                FIND-LINK-KEY-IBAN
037200                                FIND-LINK-RESULT-INDEX
037300                                FIND-LINK-RETURN-CODE.
037400           IF FIND-LINK-WAS-NOT-FOUND
037500               MOVE SENDER-PRE-DEBIT-BALANCE
037600                   TO POST-ACCT-TBL-BALANCE (SENDER-TABLE-INDEX)
037700               SET POST-FAILED TO TRUE
037800               STRING 'No account found with iban ' DELIMITED BY SIZE
037900                      POST-IN-IBAN-2 DELIMITED BY SIZE
038000                      INTO POST-MESSAGE
038100               GO TO 500-TRANSFER-EXIT.
038200           MOVE FIND-LINK-RESULT-INDEX TO RECEIVER-TABLE-INDEX.
038300           ADD LOCAL-AMOUNT-NUMERIC
038400               TO POST-ACCT-TBL-BALANCE (RECEIVER-TABLE-INDEX).
038500           SET POST-PASSED TO TRUE.
038600           MOVE 'Successfully transferred amount!' TO POST-MESSAGE.
038700       500-TRANSFER-EXIT.
038800           EXIT.

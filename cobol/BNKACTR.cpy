000100******************************************************************
000200*                                                                *
000300*    BNKACTR  --  ACCOUNT MASTER RECORD                         *
000400*                                                                *
000500*    ONE ENTRY PER MONEY ACCOUNT, KEYED BY THE FULL ROMANIAN     *
000600*    IBAN.  THE ACCOUNT TABLE STARTS EMPTY EACH RUN AND IS BUILT *
000700*    UP ENTIRELY FROM CA (CREATE ACCOUNT) TRANSACTIONS AS TRANIN *
000800*    IS PROCESSED -- THERE IS NO ACCOUNT INPUT FILE.  BNKPOST    *
000900*    POSTS AGAINST THE TABLE FOR EVERY CA/CF/DP/WD/TR            *
001000*    TRANSACTION.  FIXED 45-BYTE RECORD -- IBAN FORMAT, USER ID  *
001100*    WIDTH AND BALANCE PRECISION ARE ALL FIXED BY HOUSE STANDARD *
001200*    SO THERE IS NO BYTE TO SPARE FOR A TRAILING FILLER HERE,    *
001250*    UNLIKE THE REST OF THE COPYBOOKS IN THIS RUN.               *
001300*                                                                *
001400*    08/09/26  RJP  TICKET BNK-0001 -- INITIAL COPYBOOK.         *
001500*                                                                *
001600******************************************************************
001700 01  ACCOUNT-RECORD.
001800     05  ACCT-IBAN                   PIC X(24).
001900     05  ACCT-USER-ID                PIC 9(06).
002000     05  ACCT-BALANCE                PIC S9(13)V99.

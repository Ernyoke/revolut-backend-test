000100******************************************************************
000200*                                                                *
000300*    BNKUSRR  --  USER MASTER RECORD                             *
000400*                                                                *
000500*    ONE ENTRY PER RETAIL CUSTOMER.  LOADED ENTIRE INTO THE      *
000600*    IN-STORAGE CUSTOMER TABLE (SEE BNKMAIN 100-LOAD-USERS) AT   *
000700*    THE START OF EACH RUN AND REWRITTEN IN FULL AT END OF JOB.  *
000800*    RECORD IS A FIXED 106-BYTE CARD IMAGE CARRIED OVER FROM     *
000900*    THE MANUAL TELLER-SLIP LEDGER AND HAS NO SLACK BYTES        *
001000*    -- EVERY POSITION IS ONE OF THE FOUR FIELDS BELOW, SO       *
001100*    THERE IS NO ROOM FOR A TRAILING FILLER PAD WITHOUT          *
001200*    LENGTHENING THE RECORD PAST 106.  DO NOT ADD FIELDS HERE    *
001300*    WITHOUT A CONVERSION RUN AGAINST USERIN/USEROUT.            *
001400*                                                                *
001500*    08/09/26  RJP  TICKET BNK-0001 -- INITIAL COPYBOOK FOR THE  *
001600*                   NEW RETAIL-BANKING OVERNIGHT ACCOUNT-        *
001700*                   TRANSFER RUN.                                *
001800*                                                                *
001900******************************************************************
002000 01  USER-RECORD.
002100     05  USR-ID                      PIC 9(06).
002200     05  USR-FIRST-NAME              PIC X(20).
002300     05  USR-LAST-NAME               PIC X(20).
002400     05  USR-ADDRESS                 PIC X(60).
